000100*-----------------------------------------------------------------        
000110*    URCLRUL  -  RULES-FILE PHYSICAL RECORD LAYOUT                        
000120*    ONE RULE DEFINITION PER PHYSICAL RECORD.  THE CONDITION TABLE        
000130*    IS CARRIED AT A FIXED MAXIMUM OF 10 SLOTS ON EVERY RECORD;           
000140*    RULD-COND-COUNT TELLS RULXLOAD HOW MANY SLOTS ARE ACTUALLY IN        
000150*    USE.  UNUSED SLOTS ARE WRITTEN AS SPACES BY THE EXTRACT JOB          
000160*    THAT BUILDS THIS FILE FROM THE SOURCE RULE DEFINITIONS.              
000170*-----------------------------------------------------------------        
000180    05  RULD-NAME               PIC X(40).                                
000190    05  RULD-PRIORITY           PIC S9(4).                                
000200    05  RULD-RESULT             PIC X(40).                                
000210    05  RULD-COND-COUNT         PIC 9(2).                                 
000220    05  RULD-CONDITIONS OCCURS 10 TIMES                                   
000230                         INDEXED BY RULD-COND-IDX.                        
000240        10  RULD-COND-PART      PIC X(5).                                 
000250        10  RULD-COND-OPERATOR  PIC X(11).                                
000260        10  RULD-COND-VALUE     PIC X(80).                                
000270        10  RULD-COND-NEGATED   PIC X(1).                                 
000280            88  RULD-COND-IS-NEGATED       VALUE 'Y'.                     
000290            88  RULD-COND-NOT-NEGATED      VALUE 'N'.                     
000300    05  FILLER                  PIC X(10).                                
