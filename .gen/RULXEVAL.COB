000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST                                    
000200* LAST UPDATE ON 19 MAR 2003 AT 11:28:54 BY KTL   VERSION 06              
000300 ID DIVISION.                                                             
000400 PROGRAM-ID. RULXEVAL.                                                    
000500 AUTHOR. D W BRANNIGAN.                                                   
000600 INSTALLATION. CENTRAL DATA PROCESSING - BATCH SYSTEMS GROUP.             
000700                                                                          
000800           THIS SUBPROGRAM IS THE RULE ENGINE FOR THE URL                 
000900           TRAFFIC CLASSIFICATION BATCH JOB.  IT IS CALLED ONCE           
001000           PER SUCCESSFULLY-PARSED URL BY RULXMAIN, AGAINST THE           
001100           RULE TABLE RULXLOAD BUILT AT JOB START AND THE                 
001200           PARSED-URL-AREA RULXPARS JUST FILLED IN.                       
001300                                                                          
001400           ON ITS VERY FIRST CALL THIS PROGRAM IMPOSES AN                 
001500           EVALUATION ORDER ON THE RULE TABLE - HIGHEST                   
001600           PRIORITY FIRST, TIES BROKEN BY ORIGINAL DEFINITION             
001700           ORDER - AND RECORDS THAT ORDER IN RULE-ORDER-TABLE             
001800           SO IT NEVER HAS TO BE REBUILT.  EVERY CALL AFTER               
001900           THAT WALKS THE RULE TABLE IN THAT FIXED ORDER,                 
002000           TESTING EACH RULE'S CONDITIONS AGAINST THE HOST,               
002100           PATH AND QUERY PIECES OF THE PARSED URL, AND STOPS             
002200           AT THE FIRST RULE WHOSE CONDITIONS ALL HOLD.  A RULE           
002300           WITH NO CONDITIONS AT ALL ALWAYS HOLDS.                        
002400                                                                          
002500           THIS SHOP DOES NOT BUILD A SEARCH INDEX OVER THE               
002600           RULE SET - THE RULE AND CONDITION COUNTS INVOLVED              
002700           HAVE NEVER JUSTIFIED ONE, AND A STRAIGHT TOP-TO-               
002800           BOTTOM SCAN IS EASIER TO PROVE CORRECT WHEN A RULE             
002900           SET MISBEHAVES.  DO NOT "OPTIMIZE" THIS INTO A TABLE           
003000           OF HASHED CONDITIONS WITHOUT TALKING TO THE BATCH              
003100           SYSTEMS GROUP FIRST - SEE CR96-118.                            
003200                                                                          
003300 DATE-WRITTEN. 9 MAR 1989.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE THE                
003600           DIVISION.                                                      
003700*---------------------------------------------------------------          
003800*  C H A N G E   L O G                                                    
003900*---------------------------------------------------------------          
004000* DATE        BY   REQUEST    DESCRIPTION                                 
004100*----------   ---  ---------  ------------------------------              
004200* 09 MAR 89   RFM  CR89-014   ORIGINAL VERSION 01.                        
004300* 02 MAY 89   RFM  CR89-014   VERSION 02. ZERO-CONDITION RULES            
004400*                             NOW TREATED AS ALWAYS SATISFIED             
004500*                             RATHER THAN ALWAYS REJECTED.                
004600* 17 OCT 90   KTL  CR90-077   VERSION 03. CONDITION NEGATION              
004700*                             NOW APPLIED AFTER THE RAW MATCH             
004800*                             TEST INSTEAD OF BEFORE IT.                  
004900* 11 SEP 95   DWB  CR95-141   VERSION 04. EMPTY COND-VALUE NOW            
005000*                             MATCHES TRIVIALLY FOR CONTAINS,             
005100*                             STARTS_WITH AND ENDS_WITH, AND              
005200*                             FOR EQUALS WHEN THE URL PART                
005300*                             ITSELF IS EMPTY.                            
005400* 20 MAY 96   DWB  CR96-118   VERSION 05. REPLACED THE OLD                
005500*                             BUBBLE SORT IN 0200-BUILD-ORDER             
005600*                             WITH A STABLE INSERTION SORT -              
005700*                             THE BUBBLE SORT WAS REORDERING              
005800*                             EQUAL-PRIORITY RULES ON SOME                
005900*                             RUNS. SEE THE REMARKS ABOVE ON              
006000*                             NOT INDEXING THE RULE SET.                  
006100* 19 MAR 03   KTL  CR03-029   VERSION 06. 0320-TEST-ALL-CONDS             
006200*                             TRUSTED RULE-COND-COUNT OUT TO              
006300*                             WHATEVER IT HELD AND WALKED THE             
006400*                             RULE-CONDITIONS ODO TABLE THAT              
006500*                             FAR.  A TEST LOAD BUILT BY THE              
006600*                             NEW OFFLINE RULE EDITOR (NOT                
006700*                             RULXLOAD) PUT 14 IN THAT FIELD              
006800*                             AND THE RUN ABENDED WITH AN ODO             
006900*                             OUT-OF-RANGE.  RULE-COND-COUNT IS           
007000*                             NOW CLAMPED TO THE 10-SLOT TABLE            
007100*                             MAXIMUM BEFORE THE CONDITION LOOP           
007200*                             IS ENTERED, THE SAME LIMIT                  
007300*                             RULXLOAD'S CR02-114 CHECK ENFORCES          
007400*                             ON THE WAY IN.                              
007500*---------------------------------------------------------------          
007600 TITLE 'RULE ENGINE FOR URL TRAFFIC CLASSIFICATION'.                      
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SOURCE-COMPUTER. IBM-370.                                                
008000 OBJECT-COMPUTER. IBM-370.                                                
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM                                                   
008300     CLASS RULX-UPPER-ALPHA IS 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'               
008400     SWITCH-1 IS RULX-DEBUG-SW ON STATUS IS RULX-DEBUG-MODE.              
008500     EJECT                                                                
008600 DATA DIVISION.                                                           
008700 WORKING-STORAGE SECTION.                                                 
008800 77  PGMNAME                 PIC X(8)  VALUE 'RULXEVAL'.                  
008900*    WS-OUT-IDX/WS-IN-IDX DRIVE THE INSERTION SORT IN 0200-               
009000*    BUILD-ORDER - OUT-IDX IS THE NEXT UNSORTED SLOT, IN-IDX              
009100*    WALKS BACKWARD THROUGH THE ALREADY-SORTED SLOTS AHEAD OF IT.         
009200 77  WS-OUT-IDX              PIC 9(4) BINARY VALUE ZERO.                  
009300 77  WS-IN-IDX               PIC 9(4) BINARY VALUE ZERO.                  
009400*    WS-HOLD-PTR/WS-HOLD-PRI ARE THE RULE POINTER AND PRIORITY            
009500*    BEING INSERTED THIS PASS; WS-LEFT-PTR/WS-LEFT-PRI ARE ITS            
009600*    CURRENT LEFT NEIGHBOUR IN THE PARTIALLY SORTED RUN.                  
009700 77  WS-HOLD-PTR             PIC 9(4) BINARY VALUE ZERO.                  
009800 77  WS-HOLD-PRI             PIC S9(4) BINARY VALUE ZERO.                 
009900 77  WS-LEFT-PTR             PIC 9(4) BINARY VALUE ZERO.                  
010000 77  WS-LEFT-PRI             PIC S9(4) BINARY VALUE ZERO.                 
010100*    WS-TRY-PTR IS THE REAL RULE-TABLE SUBSCRIPT FOR WHATEVER             
010200*    ORDER-TABLE SLOT 0310-TRY-ONE-RULE IS CURRENTLY ON.                  
010300 77  WS-TRY-PTR              PIC 9(4) BINARY VALUE ZERO.                  
010400 77  WS-PART-LEN             PIC 9(4) BINARY VALUE ZERO.                  
010500 77  WS-VALUE-LEN            PIC 9(4) BINARY VALUE ZERO.                  
010600 77  WS-GENERIC-LEN          PIC 9(4) BINARY VALUE ZERO.                  
010700 77  WS-SCAN-POS             PIC 9(4) BINARY VALUE ZERO.                  
010800 77  WS-LAST-START           PIC 9(4) BINARY VALUE ZERO.                  
010900*    WS-MAX-CONDS IS THE HARD CEILING ON RULD-CONDITIONS SET BY           
011000*    RULXRUL - ADDED CR03-029 SO 0320-TEST-ALL-CONDS CAN CLAMP A          
011100*    BAD RULE-COND-COUNT BEFORE IT DRIVES THE ODO TABLE WALK.             
011200 77  WS-MAX-CONDS            PIC 9(2) BINARY VALUE 10.                    
011300*    WS-COND-LIMIT HOLDS THE CLAMPED COPY OF RULE-COND-COUNT              
011400*    USED TO BOUND THE VARYING LOOP IN 0320-TEST-ALL-CONDS.               
011500 77  WS-COND-LIMIT           PIC 9(2) BINARY VALUE ZERO.                  
011600 77  WS-FOUND-SW             PIC X     VALUE 'N'.                         
011700     88  WS-RULE-FOUND              VALUE 'Y'.                            
011800 77  WS-ALL-SATISFIED-SW     PIC X     VALUE 'Y'.                         
011900     88  WS-ALL-SATISFIED           VALUE 'Y'.                            
012000     88  WS-NOT-ALL-SATISFIED       VALUE 'N'.                            
012100 77  WS-COND-RESULT-SW       PIC X     VALUE 'N'.                         
012200     88  WS-COND-HOLDS              VALUE 'Y'.                            
012300*---------------------------------------------------------------          
012400*    SELECTED URL-PART WORK AREA.  0400-SELECT-PART COPIES THE            
012500*    HOST, PATH OR QUERY PIECE HERE; THE 0600 PREDICATES SCAN             
012600*    IT BYTE BY BYTE WHEN LOOKING FOR A CONTAINS MATCH.                   
012700*---------------------------------------------------------------          
012800 01  WS-PART-WORK.                                                        
012900     05  WS-PART-TEXT        PIC X(120) VALUE SPACES.                     
013000     05  FILLER              PIC X(08).                                   
013100 01  WS-PART-TABLE REDEFINES WS-PART-WORK.                                
013200     05  WS-PART-CHAR OCCURS 120 TIMES PIC X.                             
013300     05  FILLER              PIC X(08).                                   
013400 01  WS-VALUE-WORK.                                                       
013500     05  WS-VALUE-TEXT       PIC X(80) VALUE SPACES.                      
013600     05  FILLER              PIC X(08).                                   
013700*---------------------------------------------------------------          
013800*    GENERIC SCRATCH AREA USED ONLY BY 0650-TRIMMED-LEN - THE             
013900*    CALLER COPIES WHATEVER FIELD NEEDS ITS TRAILING-BLANK                
014000*    LENGTH MEASURED INTO WS-GENERIC-TEXT FIRST.                          
014100*---------------------------------------------------------------          
014200 01  WS-GENERIC-WORK.                                                     
014300     05  WS-GENERIC-TEXT     PIC X(120) VALUE SPACES.                     
014400     05  FILLER              PIC X(08).                                   
014500 01  WS-GENERIC-TABLE REDEFINES WS-GENERIC-WORK.                          
014600     05  WS-GENERIC-CHAR OCCURS 120 TIMES PIC X.                          
014700     05  FILLER              PIC X(08).                                   
014800*---------------------------------------------------------------          
014900*    DEBUG-MODE OVERLAY - DUMPS THE RAW BYTES OF A PRIORITY               
015000*    VALUE TO THE JOB LOG WHEN UPSI SWITCH 1 IS ON.  SEE                  
015100*    0310-TRY-ONE-RULE.                                                   
015200*---------------------------------------------------------------          
015300 01  WS-DEBUG-PRI-AREA.                                                   
015400     05  WS-DEBUG-PRI        PIC S9(4) VALUE ZERO.                        
015500     05  FILLER              PIC X(04).                                   
015600 01  WS-DEBUG-PRI-ALPHA REDEFINES WS-DEBUG-PRI-AREA                       
015700                         PIC X(8).                                        
015800     SKIP1                                                                
015900 LINKAGE SECTION.                                                         
016000 COPY RULXRTB.                                                            
016100 COPY RULXURL.                                                            
016200 TITLE 'MAIN LINE - EVALUATE ONE PARSED URL'.                             
016300*    RULE-ORDER-BUILT-SW LIVES IN RULXMAIN'S COPY OF THE RULE             
016400*    TABLE, SO IT STAYS 'BUILT' FOR THE LIFE OF THE RUN EVEN              
016500*    THOUGH RULXEVAL ITSELF KEEPS NO STATE BETWEEN CALLS.                 
016600 PROCEDURE DIVISION USING RULE-TABLE-AREA, PARSED-URL-AREA,               
016700                          URL-RESULT-AREA.                                
016800 0010-MAINLINE.                                                           
016900*    ONE-TIME SORT, FIRST CALL OF THE RUN ONLY.                           
017000     IF RULE-ORDER-NOT-BUILT                                              
017100         PERFORM 0200-BUILD-ORDER THRU 0200-BUILD-ORDER-EXIT              
017200         SET RULE-ORDER-IS-BUILT TO TRUE                                  
017300     END-IF.                                                              
017400     PERFORM 0300-EVALUATE-URL THRU 0390-EVALUATE-URL-EXIT.               
017500     GOBACK.                                                              
017600 0010-MAINLINE-EXIT.                                                      
017700     EXIT.                                                                
017800     EJECT                                                                
017900 TITLE 'BUILD THE PRIORITY EVALUATION ORDER - ONE TIME ONLY'.             
018000*    RULE-ORDER-TABLE STARTS AS THE IDENTITY PERMUTATION (SLOT 1          
018100*    POINTS AT RULE 1, SLOT 2 AT RULE 2, AND SO ON) AND IS THEN           
018200*    SORTED IN PLACE BY 0220-INSERTION-STEP.  A ONE-RULE TABLE            
018300*    NEEDS NO SORTING PASS AT ALL.                                        
018400 0200-BUILD-ORDER.                                                        
018500     IF RULE-COUNT > 0                                                    
018600         PERFORM 0210-INIT-POINTERS THRU 0210-INIT-POINTERS-EXIT          
018700             VARYING RULE-ORDER-IDX FROM 1 BY 1                           
018800             UNTIL RULE-ORDER-IDX > RULE-COUNT                            
018900     END-IF.                                                              
019000     IF RULE-COUNT > 1                                                    
019100         PERFORM 0220-INSERTION-STEP                                      
019200             THRU 0220-INSERTION-STEP-EXIT                                
019300             VARYING WS-OUT-IDX FROM 2 BY 1                               
019400             UNTIL WS-OUT-IDX > RULE-COUNT                                
019500     END-IF.                                                              
019600 0200-BUILD-ORDER-EXIT.                                                   
019700     EXIT.                                                                
019800     EJECT                                                                
019900*    SLOT N OF RULE-ORDER-TABLE POINTS AT RULE N UNTIL THE SORT           
020000*    PASS MOVES IT SOMEWHERE ELSE.                                        
020100 0210-INIT-POINTERS.                                                      
020200     MOVE RULE-ORDER-IDX TO RULE-ORDER-PTR (RULE-ORDER-IDX).              
020300 0210-INIT-POINTERS-EXIT.                                                 
020400     EXIT.                                                                
020500     EJECT                                                                
020600*    STABLE INSERTION SORT, DESCENDING PRIORITY.  HOLD THE                
020700*    POINTER AT WS-OUT-IDX ASIDE, THEN SLIDE POINTERS WITH A              
020800*    STRICTLY LOWER PRIORITY ONE SLOT RIGHT UNTIL THE HOLD                
020900*    VALUE'S CORRECT SLOT IS FOUND.  EQUAL PRIORITIES ARE NEVER           
021000*    SLID, WHICH IS WHAT KEEPS THE SORT STABLE.                           
021100 0220-INSERTION-STEP.                                                     
021200     SET RULE-ORDER-IDX TO WS-OUT-IDX.                                    
021300     MOVE RULE-ORDER-PTR (RULE-ORDER-IDX) TO WS-HOLD-PTR.                 
021400     SET RULE-IDX TO WS-HOLD-PTR.                                         
021500     MOVE RULE-PRIORITY (RULE-IDX) TO WS-HOLD-PRI.                        
021600     MOVE WS-OUT-IDX TO WS-IN-IDX.                                        
021700     PERFORM 0225-COMPUTE-LEFT-PRI                                        
021800         THRU 0225-COMPUTE-LEFT-PRI-EXIT.                                 
021900     PERFORM 0230-SHIFT-ONE THRU 0230-SHIFT-ONE-EXIT                      
022000         UNTIL WS-IN-IDX <= 1                                             
022100            OR WS-LEFT-PRI >= WS-HOLD-PRI.                                
022200     SET RULE-ORDER-IDX TO WS-IN-IDX.                                     
022300     MOVE WS-HOLD-PTR TO RULE-ORDER-PTR (RULE-ORDER-IDX).                 
022400 0220-INSERTION-STEP-EXIT.                                                
022500     EXIT.                                                                
022600     EJECT                                                                
022700 0225-COMPUTE-LEFT-PRI.                                                   
022800     IF WS-IN-IDX <= 1                                                    
022900         MOVE ZERO TO WS-LEFT-PRI                                         
023000     ELSE                                                                 
023100         SET RULE-ORDER-IDX TO WS-IN-IDX                                  
023200         SET RULE-ORDER-IDX DOWN BY 1                                     
023300         MOVE RULE-ORDER-PTR (RULE-ORDER-IDX) TO WS-LEFT-PTR              
023400         SET RULE-IDX TO WS-LEFT-PTR                                      
023500         MOVE RULE-PRIORITY (RULE-IDX) TO WS-LEFT-PRI                     
023600     END-IF.                                                              
023700 0225-COMPUTE-LEFT-PRI-EXIT.                                              
023800     EXIT.                                                                
023900     EJECT                                                                
024000*    MOVES THE POINTER ONE SLOT TO THE RIGHT TO OPEN UP THE               
024100*    HOLD VALUE'S EVENTUAL HOME, THEN RE-CHECKS THE NEW LEFT              
024200*    NEIGHBOUR SO THE CALLING PERFORM CAN DECIDE WHETHER TO               
024300*    KEEP SLIDING.                                                        
024400 0230-SHIFT-ONE.                                                          
024500     SET RULE-ORDER-IDX TO WS-IN-IDX.                                     
024600     SET RULE-ORDER-IDX DOWN BY 1.                                        
024700     MOVE RULE-ORDER-PTR (RULE-ORDER-IDX) TO WS-LEFT-PTR.                 
024800     SET RULE-ORDER-IDX TO WS-IN-IDX.                                     
024900     MOVE WS-LEFT-PTR TO RULE-ORDER-PTR (RULE-ORDER-IDX).                 
025000     SUBTRACT 1 FROM WS-IN-IDX.                                           
025100     PERFORM 0225-COMPUTE-LEFT-PRI                                        
025200         THRU 0225-COMPUTE-LEFT-PRI-EXIT.                                 
025300 0230-SHIFT-ONE-EXIT.                                                     
025400     EXIT.                                                                
025500     EJECT                                                                
025600 TITLE 'WALK THE RULE TABLE IN PRIORITY ORDER'.                           
025700*    OUT-RESULT DEFAULTS TO NO_MATCH SO A RULE SET WITH NOTHING           
025800*    THAT FIRES STILL LEAVES RULXMAIN SOMETHING VALID TO WRITE.           
025900 0300-EVALUATE-URL.                                                       
026000     MOVE 'NO_MATCH' TO OUT-RESULT.                                       
026100     MOVE 'N' TO WS-FOUND-SW.                                             
026200     IF RULE-COUNT > 0                                                    
026300         PERFORM 0310-TRY-ONE-RULE THRU 0310-TRY-ONE-RULE-EXIT            
026400             VARYING RULE-ORDER-IDX FROM 1 BY 1                           
026500             UNTIL RULE-ORDER-IDX > RULE-COUNT                            
026600                OR WS-RULE-FOUND                                          
026700     END-IF.                                                              
026800 0390-EVALUATE-URL-EXIT.                                                  
026900     EXIT.                                                                
027000     EJECT                                                                
027100*    RULE-ORDER-IDX WALKS THE SORTED ORDER TABLE, NOT THE RULE            
027200*    TABLE ITSELF - RULE-ORDER-PTR TRANSLATES BACK TO THE RULE'S          
027300*    REAL SUBSCRIPT.  THE DEBUG TRACE FIRES ONLY UNDER UPSI-1.            
027400 0310-TRY-ONE-RULE.                                                       
027500     MOVE RULE-ORDER-PTR (RULE-ORDER-IDX) TO WS-TRY-PTR.                  
027600     SET RULE-IDX TO WS-TRY-PTR.                                          
027700     IF RULX-DEBUG-MODE                                                   
027800         MOVE RULE-PRIORITY (RULE-IDX) TO WS-DEBUG-PRI                    
027900         DISPLAY PGMNAME, ' TRYING ', RULE-NAME (RULE-IDX),               
028000                 ' PRI ', WS-DEBUG-PRI-ALPHA                              
028100     END-IF.                                                              
028200     PERFORM 0320-TEST-ALL-CONDS THRU 0320-TEST-ALL-CONDS-EXIT.           
028300     IF WS-ALL-SATISFIED                                                  
028400         MOVE RULE-RESULT (RULE-IDX) TO OUT-RESULT                        
028500         MOVE 'Y' TO WS-FOUND-SW                                          
028600     END-IF.                                                              
028700 0310-TRY-ONE-RULE-EXIT.                                                  
028800     EXIT.                                                                
028900     EJECT                                                                
029000*    CR03-029 - RULE-COND-COUNT COMES STRAIGHT OUT OF THE RULE            
029100*    TABLE RULXLOAD BUILT, BUT THE ODO ON RULE-CONDITIONS ONLY            
029200*    HAS 10 SLOTS BEHIND IT.  CLAMP BEFORE TRUSTING IT AS A               
029300*    SUBSCRIPT BOUND, IN CASE THE TABLE IS EVER FILLED BY                 
029400*    SOMETHING OTHER THAN RULXLOAD.                                       
029500 0320-TEST-ALL-CONDS.                                                     
029600     MOVE 'Y' TO WS-ALL-SATISFIED-SW.                                     
029700     MOVE RULE-COND-COUNT (RULE-IDX) TO WS-COND-LIMIT.                    
029800     IF WS-COND-LIMIT > WS-MAX-CONDS                                      
029900         MOVE WS-MAX-CONDS TO WS-COND-LIMIT                               
030000     END-IF.                                                              
030100     IF WS-COND-LIMIT > 0                                                 
030200         PERFORM 0330-TEST-ONE-COND THRU 0330-TEST-ONE-COND-EXIT          
030300             VARYING RULE-COND-IDX FROM 1 BY 1                            
030400             UNTIL RULE-COND-IDX > WS-COND-LIMIT                          
030500                OR WS-NOT-ALL-SATISFIED                                   
030600     END-IF.                                                              
030700 0320-TEST-ALL-CONDS-EXIT.                                                
030800     EXIT.                                                                
030900     EJECT                                                                
031000*    ONCE WS-ALL-SATISFIED-SW FLIPS TO 'N' THE REMAINING                  
031100*    CONDITIONS FOR THIS RULE ARE SKIPPED BY THE VARYING                  
031200*    PERFORM'S OWN UNTIL TEST - THIS PARAGRAPH NEVER NEEDS TO             
031300*    SHORT-CIRCUIT ITSELF.                                                
031400 0330-TEST-ONE-COND.                                                      
031500     PERFORM 0400-SELECT-PART THRU 0400-SELECT-PART-EXIT.                 
031600     PERFORM 0500-EVAL-CONDITION THRU 0500-EVAL-CONDITION-EXIT.           
031700     IF WS-NOT-ALL-SATISFIED                                              
031800         CONTINUE                                                         
031900     ELSE                                                                 
032000         IF NOT WS-COND-HOLDS                                             
032100             MOVE 'N' TO WS-ALL-SATISFIED-SW                              
032200         END-IF                                                           
032300     END-IF.                                                              
032400 0330-TEST-ONE-COND-EXIT.                                                 
032500     EXIT.                                                                
032600     EJECT                                                                
032700 TITLE 'SELECT THE HOST, PATH OR QUERY PIECE OF THE URL'.                 
032800*    RULD-COND-PART IS VALIDATED AT LOAD TIME BY RULXLOAD, SO             
032900*    WHEN OTHER BELOW SHOULD NEVER FIRE IN A NORMAL RUN - IT IS           
033000*    LEFT AS A CONTINUE RATHER THAN AN ABEND SO A STRAY BLANK             
033100*    PART ON A MALFORMED TABLE SIMPLY FAILS ITS CONDITION TEST.           
033200 0400-SELECT-PART.                                                        
033300     MOVE SPACES TO WS-PART-TEXT.                                         
033400     EVALUATE RULE-COND-PART (RULE-IDX, RULE-COND-IDX)                    
033500         WHEN 'HOST '                                                     
033600             MOVE URL-HOST TO WS-PART-TEXT                                
033700         WHEN 'PATH '                                                     
033800             MOVE URL-PATH TO WS-PART-TEXT                                
033900         WHEN 'QUERY'                                                     
034000             MOVE URL-QUERY TO WS-PART-TEXT                               
034100         WHEN OTHER                                                       
034200             CONTINUE                                                     
034300     END-EVALUATE.                                                        
034400 0400-SELECT-PART-EXIT.                                                   
034500     EXIT.                                                                
034600     EJECT                                                                
034700 TITLE 'APPLY THE OPERATOR, THEN THE NEGATION FLAG'.                      
034800*    THE RAW PREDICATE RUNS FIRST AND SETS WS-COND-RESULT-SW;             
034900*    NEGATION (RULD-COND-NEGATED) IS APPLIED AFTERWARD SO EACH            
035000*    0600 PREDICATE ONLY EVER HAS TO ANSWER ITS OWN QUESTION.             
035100*    SEE CR90-077 IN THE CHANGE LOG ABOVE.                                
035200 0500-EVAL-CONDITION.                                                     
035300     MOVE RULE-COND-VALUE (RULE-IDX, RULE-COND-IDX)                       
035400         TO WS-VALUE-TEXT.                                                
035500     MOVE 'N' TO WS-COND-RESULT-SW.                                       
035600     EVALUATE RULE-COND-OPERATOR (RULE-IDX, RULE-COND-IDX)                
035700         WHEN 'EQUALS     '                                               
035800             PERFORM 0610-STR-EQUALS THRU 0610-STR-EQUALS-EXIT            
035900         WHEN 'CONTAINS   '                                               
036000             PERFORM 0620-STR-CONTAINS THRU 0620-STR-CONTAINS-EXIT        
036100         WHEN 'STARTS_WITH'                                               
036200             PERFORM 0630-STR-STARTS-WITH                                 
036300                 THRU 0630-STR-STARTS-WITH-EXIT                           
036400         WHEN 'ENDS_WITH  '                                               
036500             PERFORM 0640-STR-ENDS-WITH                                   
036600                 THRU 0640-STR-ENDS-WITH-EXIT                             
036700         WHEN OTHER                                                       
036800             CONTINUE                                                     
036900     END-EVALUATE.                                                        
037000     IF RULE-COND-IS-NEGATED (RULE-IDX, RULE-COND-IDX)                    
037100         IF WS-COND-HOLDS                                                 
037200             MOVE 'N' TO WS-COND-RESULT-SW                                
037300         ELSE                                                             
037400             MOVE 'Y' TO WS-COND-RESULT-SW                                
037500         END-IF                                                           
037600     END-IF.                                                              
037700 0500-EVAL-CONDITION-EXIT.                                                
037800     EXIT.                                                                
037900     EJECT                                                                
038000 TITLE 'STRING PREDICATES - EQUALS, CONTAINS, STARTS, ENDS'.              
038100*    ALL FOUR PREDICATES BELOW TRIM TRAILING BLANKS OFF BOTH              
038200*    SIDES FIRST SO A SHORT RULD-COND-VALUE ISN'T PADDED OUT              
038300*    TO 80 BYTES BEFORE THE COMPARE.  SEE CR95-141 ABOVE FOR              
038400*    WHY AN EMPTY COND-VALUE IS TREATED AS A TRIVIAL MATCH.               
038500 0610-STR-EQUALS.                                                         
038600     MOVE WS-PART-TEXT TO WS-GENERIC-TEXT.                                
038700     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
038800     MOVE WS-GENERIC-LEN TO WS-PART-LEN.                                  
038900     MOVE WS-VALUE-TEXT TO WS-GENERIC-TEXT.                               
039000     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
039100     MOVE WS-GENERIC-LEN TO WS-VALUE-LEN.                                 
039200     IF WS-VALUE-LEN = 0                                                  
039300         IF WS-PART-LEN = 0                                               
039400             MOVE 'Y' TO WS-COND-RESULT-SW                                
039500         ELSE                                                             
039600             MOVE 'N' TO WS-COND-RESULT-SW                                
039700         END-IF                                                           
039800     ELSE                                                                 
039900         IF WS-PART-LEN = WS-VALUE-LEN                                    
040000            AND WS-PART-TEXT (1:WS-PART-LEN)                              
040100                  = WS-VALUE-TEXT (1:WS-VALUE-LEN)                        
040200             MOVE 'Y' TO WS-COND-RESULT-SW                                
040300         ELSE                                                             
040400             MOVE 'N' TO WS-COND-RESULT-SW                                
040500         END-IF                                                           
040600     END-IF.                                                              
040700 0610-STR-EQUALS-EXIT.                                                    
040800     EXIT.                                                                
040900     EJECT                                                                
041000*    SLIDES A WS-VALUE-LEN WIDE WINDOW ACROSS WS-PART-TEXT ONE            
041100*    BYTE AT A TIME LOOKING FOR A MATCH - THERE IS NO FASTER              
041200*    STRING SEARCH IN THIS SHOP'S COBOL WITHOUT AN INTRINSIC              
041300*    FUNCTION, AND RULD-COND-VALUE IS SHORT ENOUGH THAT IT HAS            
041400*    NEVER BEEN WORTH ONE.                                                
041500 0620-STR-CONTAINS.                                                       
041600     MOVE WS-PART-TEXT TO WS-GENERIC-TEXT.                                
041700     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
041800     MOVE WS-GENERIC-LEN TO WS-PART-LEN.                                  
041900     MOVE WS-VALUE-TEXT TO WS-GENERIC-TEXT.                               
042000     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
042100     MOVE WS-GENERIC-LEN TO WS-VALUE-LEN.                                 
042200     IF WS-VALUE-LEN = 0                                                  
042300         MOVE 'Y' TO WS-COND-RESULT-SW                                    
042400     ELSE                                                                 
042500         IF WS-VALUE-LEN > WS-PART-LEN                                    
042600             MOVE 'N' TO WS-COND-RESULT-SW                                
042700         ELSE                                                             
042800             MOVE 'N' TO WS-COND-RESULT-SW                                
042900             COMPUTE WS-LAST-START =                                      
043000                 WS-PART-LEN - WS-VALUE-LEN + 1                           
043100             PERFORM 0621-SCAN-FOR-MATCH                                  
043200                 THRU 0621-SCAN-FOR-MATCH-EXIT                            
043300                 VARYING WS-SCAN-POS FROM 1 BY 1                          
043400                 UNTIL WS-SCAN-POS > WS-LAST-START                        
043500                    OR WS-COND-HOLDS                                      
043600         END-IF                                                           
043700     END-IF.                                                              
043800 0620-STR-CONTAINS-EXIT.                                                  
043900     EXIT.                                                                
044000     EJECT                                                                
044100*    ONE WINDOW POSITION PER CALL - THE CALLING VARYING PERFORM           
044200*    IN 0620 STOPS AS SOON AS WS-COND-HOLDS COMES ON.                     
044300 0621-SCAN-FOR-MATCH.                                                     
044400     IF WS-PART-TEXT (WS-SCAN-POS:WS-VALUE-LEN)                           
044500           = WS-VALUE-TEXT (1:WS-VALUE-LEN)                               
044600         MOVE 'Y' TO WS-COND-RESULT-SW                                    
044700     END-IF.                                                              
044800 0621-SCAN-FOR-MATCH-EXIT.                                                
044900     EXIT.                                                                
045000     EJECT                                                                
045100 0630-STR-STARTS-WITH.                                                    
045200     MOVE WS-PART-TEXT TO WS-GENERIC-TEXT.                                
045300     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
045400     MOVE WS-GENERIC-LEN TO WS-PART-LEN.                                  
045500     MOVE WS-VALUE-TEXT TO WS-GENERIC-TEXT.                               
045600     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
045700     MOVE WS-GENERIC-LEN TO WS-VALUE-LEN.                                 
045800     IF WS-VALUE-LEN = 0                                                  
045900         MOVE 'Y' TO WS-COND-RESULT-SW                                    
046000     ELSE                                                                 
046100         IF WS-VALUE-LEN > WS-PART-LEN                                    
046200             MOVE 'N' TO WS-COND-RESULT-SW                                
046300         ELSE                                                             
046400             IF WS-PART-TEXT (1:WS-VALUE-LEN)                             
046500                   = WS-VALUE-TEXT (1:WS-VALUE-LEN)                       
046600                 MOVE 'Y' TO WS-COND-RESULT-SW                            
046700             ELSE                                                         
046800                 MOVE 'N' TO WS-COND-RESULT-SW                            
046900             END-IF                                                       
047000         END-IF                                                           
047100     END-IF.                                                              
047200 0630-STR-STARTS-WITH-EXIT.                                               
047300     EXIT.                                                                
047400     EJECT                                                                
047500*    NEEDS ONLY ONE COMPARE - THE WINDOW HAS EXACTLY ONE                  
047600*    POSSIBLE POSITION, FLUSH AGAINST THE END OF THE TRIMMED              
047700*    PART TEXT.                                                           
047800 0640-STR-ENDS-WITH.                                                      
047900     MOVE WS-PART-TEXT TO WS-GENERIC-TEXT.                                
048000     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
048100     MOVE WS-GENERIC-LEN TO WS-PART-LEN.                                  
048200     MOVE WS-VALUE-TEXT TO WS-GENERIC-TEXT.                               
048300     PERFORM 0650-TRIMMED-LEN THRU 0650-TRIMMED-LEN-EXIT.                 
048400     MOVE WS-GENERIC-LEN TO WS-VALUE-LEN.                                 
048500     IF WS-VALUE-LEN = 0                                                  
048600         MOVE 'Y' TO WS-COND-RESULT-SW                                    
048700     ELSE                                                                 
048800         IF WS-VALUE-LEN > WS-PART-LEN                                    
048900             MOVE 'N' TO WS-COND-RESULT-SW                                
049000         ELSE                                                             
049100             COMPUTE WS-SCAN-POS =                                        
049200                 WS-PART-LEN - WS-VALUE-LEN + 1                           
049300             IF WS-PART-TEXT (WS-SCAN-POS:WS-VALUE-LEN)                   
049400                   = WS-VALUE-TEXT (1:WS-VALUE-LEN)                       
049500                 MOVE 'Y' TO WS-COND-RESULT-SW                            
049600             ELSE                                                         
049700                 MOVE 'N' TO WS-COND-RESULT-SW                            
049800             END-IF                                                       
049900         END-IF                                                           
050000     END-IF.                                                              
050100 0640-STR-ENDS-WITH-EXIT.                                                 
050200     EXIT.                                                                
050300     EJECT                                                                
050400 TITLE 'MEASURE THE TRAILING-BLANK-TRIMMED LENGTH OF A FIELD'.            
050500*    SCANS BACKWARD FROM BYTE 120 OF WS-GENERIC-TEXT.  A FIELD            
050600*    THAT IS ALL BLANKS LANDS THE INDEX ON ZERO; A FIELD THAT             
050700*    FILLS THE WHOLE 120 BYTES NEVER ENTERS THE LOOP BODY AT              
050800*    ALL AND LEAVES THE INDEX AT ITS STARTING VALUE OF 120 -              
050900*    BOTH ARE THE CORRECT ANSWER UNDER COBOL'S TEST-BEFORE                
051000*    PERFORM VARYING RULES.                                               
051100 0650-TRIMMED-LEN.                                                        
051200     PERFORM 0651-SCAN-BACK THRU 0651-SCAN-BACK-EXIT                      
051300         VARYING WS-GENERIC-LEN FROM 120 BY -1                            
051400         UNTIL WS-GENERIC-LEN = 0                                         
051500            OR WS-GENERIC-CHAR (WS-GENERIC-LEN) NOT = SPACE.              
051600 0650-TRIMMED-LEN-EXIT.                                                   
051700     EXIT.                                                                
051800 0651-SCAN-BACK.                                                          
051900     CONTINUE.                                                            
052000 0651-SCAN-BACK-EXIT.                                                     
052100     EXIT.                                                                
