000100*-----------------------------------------------------------------        
000110*    URCLRTB  -  IN-MEMORY RULE TABLE, BUILT ONCE AT JOB START BY         
000120*    RULXLOAD AND WALKED ONCE PER INPUT URL BY RULXEVAL.  PASSED          
000130*    BY REFERENCE FROM RULXMAIN'S WORKING-STORAGE TO BOTH CALLED          
000140*    PROGRAMS - THE TABLE ITSELF NEVER LEAVES RULXMAIN'S STORAGE.         
000150*-----------------------------------------------------------------        
00016001  RULE-TABLE-AREA.                                                      
000170    05  RULE-COUNT              PIC 9(4) COMP.                            
000180    05  RULE-ORDER-BUILT-SW     PIC X.                                    
000190        88  RULE-ORDER-IS-BUILT        VALUE HIGH-VALUE.                  
000200        88  RULE-ORDER-NOT-BUILT       VALUE LOW-VALUE.                   
000210    05  RULE-ENTRY OCCURS 0 TO 500 TIMES                                  
000220                    DEPENDING ON RULE-COUNT                               
000230                    INDEXED BY RULE-IDX.                                  
000240        10  RULE-SEQ-NBR         PIC 9(4) COMP.                           
000250        10  RULE-NAME            PIC X(40).                               
000260        10  RULE-PRIORITY        PIC S9(4).                               
000270        10  RULE-RESULT          PIC X(40).                               
000280        10  RULE-COND-COUNT      PIC 9(2).                                
000290        10  RULE-CONDITIONS OCCURS 0 TO 10 TIMES                          
000300                             DEPENDING ON RULE-COND-COUNT                 
000310                             INDEXED BY RULE-COND-IDX.                    
000320            15  RULE-COND-PART       PIC X(5).                            
000330            15  RULE-COND-OPERATOR   PIC X(11).                           
000340            15  RULE-COND-VALUE      PIC X(80).                           
000350            15  RULE-COND-NEGATED    PIC X(1).                            
000360                88  RULE-COND-IS-NEGATED      VALUE 'Y'.                  
000370                88  RULE-COND-NOT-NEGATED     VALUE 'N'.                  
000380        10  FILLER               PIC X(08).                               
000390    05  RULE-ORDER-TABLE OCCURS 0 TO 500 TIMES                            
000400                          DEPENDING ON RULE-COUNT                         
000410                          INDEXED BY RULE-ORDER-IDX.                      
000420        10  RULE-ORDER-PTR       PIC 9(4) COMP.                           
000430    05  FILLER                  PIC X(16).                                
