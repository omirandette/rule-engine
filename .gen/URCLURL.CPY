000100*-----------------------------------------------------------------        
000110*    URCLURL  -  PARSED-URL WORK AREA AND THE RESULT-LINE AREA.           
000120*    NEITHER RECORD IS EVER WRITTEN TO DISK IN THIS SHAPE - THE           
000130*    PARSED-URL-AREA IS RULXMAIN'S WORKING STORAGE, PASSED BY             
000140*    REFERENCE TO RULXPARS (WHO FILLS IT) AND RULXEVAL (WHO READS         
000150*    IT); URL-RESULT-AREA IS MOVED TO RSLT-RECORD BEFORE THE WRITE        
000160*-----------------------------------------------------------------        
00017001  PARSED-URL-AREA.                                                      
000180    05  URL-RAW-LINE            PIC X(200).                               
000190    05  URL-RAW-LEN             PIC 9(4) COMP.                            
000200    05  URL-HOST                PIC X(80).                                
000210    05  URL-PATH                PIC X(120).                               
000220    05  URL-QUERY               PIC X(120).                               
000230    05  URL-PARSE-SW            PIC X.                                    
000240        88  URL-PARSE-OK               VALUE 'O'.                         
000250        88  URL-PARSE-INVALID          VALUE 'I'.                         
000260    05  FILLER                  PIC X(08).                                
00027001  URL-RESULT-AREA.                                                      
000280    05  OUT-URL                 PIC X(200).                               
000290    05  OUT-RESULT              PIC X(40).                                
000300    05  FILLER                  PIC X(04).                                
