000100*-----------------------------------------------------------------        
000200*    RULXRUL  -  RULES-FILE PHYSICAL RECORD LAYOUT                        
000300*    ONE RULE DEFINITION PER PHYSICAL RECORD.  THE CONDITION TABLE        
000400*    IS CARRIED AT A FIXED MAXIMUM OF 10 SLOTS ON EVERY RECORD;           
000500*    RULD-COND-COUNT TELLS RULXLOAD HOW MANY SLOTS ARE ACTUALLY IN        
000600*    USE.  UNUSED SLOTS ARE WRITTEN AS SPACES BY THE EXTRACT JOB          
000700*    THAT BUILDS THIS FILE FROM THE SOURCE RULE DEFINITIONS.              
000800*-----------------------------------------------------------------        
000900     05  RULD-NAME               PIC X(40).                               
001000     05  RULD-PRIORITY           PIC S9(4).                               
001100     05  RULD-RESULT             PIC X(40).                               
001200     05  RULD-COND-COUNT         PIC 9(2).                                
001300     05  RULD-CONDITIONS OCCURS 10 TIMES                                  
001400                          INDEXED BY RULD-COND-IDX.                       
001500         10  RULD-COND-PART      PIC X(5).                                
001600         10  RULD-COND-OPERATOR  PIC X(11).                               
001700         10  RULD-COND-VALUE     PIC X(80).                               
001800         10  RULD-COND-NEGATED   PIC X(1).                                
001900             88  RULD-COND-IS-NEGATED       VALUE 'Y'.                    
002000             88  RULD-COND-NOT-NEGATED      VALUE 'N'.                    
002100     05  FILLER                  PIC X(10).                               
