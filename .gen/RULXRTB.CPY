000100*-----------------------------------------------------------------        
000200*    RULXRTB  -  IN-MEMORY RULE TABLE, BUILT ONCE AT JOB START BY         
000300*    RULXLOAD AND WALKED ONCE PER INPUT URL BY RULXEVAL.  PASSED          
000400*    BY REFERENCE FROM RULXMAIN'S WORKING-STORAGE TO BOTH CALLED          
000500*    PROGRAMS - THE TABLE ITSELF NEVER LEAVES RULXMAIN'S STORAGE.         
000600*-----------------------------------------------------------------        
000700 01  RULE-TABLE-AREA.                                                     
000800     05  RULE-COUNT              PIC 9(4) BINARY.                         
000900     05  RULE-ORDER-BUILT-SW     PIC X.                                   
001000         88  RULE-ORDER-IS-BUILT        VALUE HIGH-VALUE.                 
001100         88  RULE-ORDER-NOT-BUILT       VALUE LOW-VALUE.                  
001200     05  RULE-ENTRY OCCURS 0 TO 500 TIMES                                 
001300                     DEPENDING ON RULE-COUNT                              
001400                     INDEXED BY RULE-IDX.                                 
001500         10  RULE-SEQ-NBR         PIC 9(4) BINARY.                        
001600         10  RULE-NAME            PIC X(40).                              
001700         10  RULE-PRIORITY        PIC S9(4).                              
001800         10  RULE-RESULT          PIC X(40).                              
001900         10  RULE-COND-COUNT      PIC 9(2).                               
002000         10  RULE-CONDITIONS OCCURS 0 TO 10 TIMES                         
002100                              DEPENDING ON RULE-COND-COUNT                
002200                              INDEXED BY RULE-COND-IDX.                   
002300             15  RULE-COND-PART       PIC X(5).                           
002400             15  RULE-COND-OPERATOR   PIC X(11).                          
002500             15  RULE-COND-VALUE      PIC X(80).                          
002600             15  RULE-COND-NEGATED    PIC X(1).                           
002700                 88  RULE-COND-IS-NEGATED      VALUE 'Y'.                 
002800                 88  RULE-COND-NOT-NEGATED     VALUE 'N'.                 
002900         10  FILLER               PIC X(08).                              
003000     05  RULE-ORDER-TABLE OCCURS 0 TO 500 TIMES                           
003100                           DEPENDING ON RULE-COUNT                        
003200                           INDEXED BY RULE-ORDER-IDX.                     
003300         10  RULE-ORDER-PTR       PIC 9(4) BINARY.                        
003400     05  FILLER                  PIC X(16).                               
