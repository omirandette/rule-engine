000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST                                    
000200* LAST UPDATE ON 02 FEB 2001 AT 10:15:22 BY DWB   VERSION 05              
000300 ID DIVISION.                                                             
000400 PROGRAM-ID. RULXPARS.                                                    
000500 AUTHOR. K T LANDIS.                                                      
000600 INSTALLATION. CENTRAL DATA PROCESSING - BATCH SYSTEMS GROUP.             
000700                                                                          
000800           THIS SUBPROGRAM BREAKS ONE INPUT LINE FROM THE URL             
000900           FEED (DDNAME URLSIN) INTO ITS HOST, PATH AND QUERY             
001000           PIECES.  IT IS CALLED ONCE PER NON-BLANK LINE BY               
001100           RULXMAIN, WHICH HAS ALREADY MOVED THE RAW LINE INTO            
001200           URL-RAW-LINE OF THE PARSED-URL-AREA BEFORE THE                 
001300           CALL.  NO FILE IS OPENED HERE - THIS IS A STRAIGHT             
001400           WORKING-STORAGE SCRATCH-PAD ROUTINE.                           
001500                                                                          
001600           THE LINE IS TRIMMED OF LEADING AND TRAILING BLANKS,            
001700           AND IF IT CARRIES NO SCHEME SEPARATOR ('://') ONE              
001800           IS MANUFACTURED ('HTTP://') AHEAD OF IT, THE SAME              
001900           AS A BROWSER WOULD DO FOR A BARE HOST/PATH TYPED ON            
002000           AN ADDRESS LINE.  THE HOST NAME IS FOLDED TO LOWER             
002100           CASE BEFORE IT IS HANDED BACK - RULE CONDITIONS ARE            
002200           WRITTEN BY HAND AND THIS SHOP HAS HAD TOO MANY RULE            
002300           SETS MISS A MATCH OVER A STRAY UPPER CASE LETTER.              
002400                                                                          
002500           IF NO HOST NAME CAN BE PULLED OUT OF THE LINE AT               
002600           ALL, URL-PARSE-SW IS RETURNED AS URL-PARSE-INVALID             
002700           AND RULXMAIN WRITES THE LINE OUT AGAINST INVALID_URL           
002800           WITHOUT EVER CALLING THE RULE ENGINE.                          
002900                                                                          
003000 DATE-WRITTEN. 14 JUL 1991.                                               
003100 DATE-COMPILED.                                                           
003200 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE THE                
003300           DIVISION.                                                      
003400*---------------------------------------------------------------          
003500*  C H A N G E   L O G                                                    
003600*---------------------------------------------------------------          
003700* DATE        BY   REQUEST    DESCRIPTION                                 
003800*----------   ---  ---------  ------------------------------              
003900* 14 JUL 91   KTL  CR91-031   ORIGINAL VERSION 01, SPLIT OUT              
004000*                             OF RULXLOAD SO THE Q3 CAMPAIGN              
004100*                             RULE SET COULD REUSE THE PARSE              
004200*                             LOGIC FROM A SECOND JOB STEP.               
004300* 03 FEB 93   KTL  CR93-009   VERSION 02. QUERY STRING WAS                
004400*                             INCLUDING THE LEADING '?' - SPEC            
004500*                             CALLS FOR IT TO BE STRIPPED.                
004600* 11 SEP 95   DWB  CR95-141   VERSION 03. HOST NAME NOW FOLDED            
004700*                             TO LOWER CASE - MIXED CASE HOSTS            
004800*                             WERE FAILING EQUALS CONDITIONS              
004900*                             WRITTEN IN LOWER CASE.                      
005000* 14 JUL 91   KTL  CR91-031   VERSION 04. ADDED THE BELT-AND-             
005100*   (RE-DATED)                BRACES BLANK-HOST CHECK AFTER               
005200*                             THE EXTRACT SO A DEGENERATE                 
005300*                             AUTHORITY OF ALL SLASHES CANNOT             
005400*                             SLIP THROUGH AS A VALID HOST.               
005500* 02 FEB 01   DWB  CR01-006   VERSION 05. A LINE THAT OPENED              
005600*                             WITH THE SEPARATOR ITSELF, E.G.             
005700*                             '://BAD-URL', WAS LEAVING THE               
005800*                             SCHEME PORTION EMPTY AND STILL              
005900*                             WALKING OFF INTO THE TEXT AFTER             
006000*                             THE '://' AS IF IT WERE A HOST.             
006100*                             0310-FIND-SCHEME-SEP NOW HANDS              
006200*                             BACK THE SCHEME LENGTH AS WELL AS           
006300*                             ITS END POSITION, AND 0300-FIND-            
006400*                             AUTHORITY REJECTS A ZERO-LENGTH             
006500*                             SCHEME OUTRIGHT.  CAUGHT BY THE             
006600*                             Q1 AUDIT ON THE PARTNER FEED.               
006700*---------------------------------------------------------------          
006800 TITLE 'URL PARSER FOR TRAFFIC CLASSIFICATION'.                           
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER. IBM-370.                                                
007200 OBJECT-COMPUTER. IBM-370.                                                
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS RULX-UPPER-ALPHA IS 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'               
007600     SWITCH-1 IS RULX-DEBUG-SW ON STATUS IS RULX-DEBUG-MODE.              
007700     EJECT                                                                
007800 DATA DIVISION.                                                           
007900 WORKING-STORAGE SECTION.                                                 
008000*    PGMNAME IS MOVED INTO THE DEBUG DISPLAY LINE ONLY - IT IS            
008100*    NOT A PARAMETER AND NOTHING ELSE IN THIS PROGRAM TESTS IT.           
008200 77  PGMNAME                 PIC X(8)  VALUE 'RULXPARS'.                  
008300*    WS-LEN IS THE LENGTH OF THE LINE CURRENTLY SITTING IN                
008400*    WS-SCAN-TEXT - IT MOVES AS THE LINE IS STRIPPED AND AGAIN            
008500*    IF A SCHEME HAS TO BE MANUFACTURED AHEAD OF IT.                      
008600 77  WS-LEN                  PIC 9(4) BINARY VALUE ZERO.                  
008700*    WS-IDX IS THE GENERAL-PURPOSE SCAN SUBSCRIPT - REUSED BY             
008800*    NEARLY EVERY PERFORM VARYING IN THIS PROGRAM, SO TREAT ITS           
008900*    VALUE AS GOOD ONLY FOR THE PARAGRAPH THAT JUST SET IT.               
009000 77  WS-IDX                  PIC 9(4) BINARY VALUE ZERO.                  
009100 77  WS-SCHEME-END           PIC 9(4) BINARY VALUE ZERO.                  
009200*    WS-SCHEME-LEN IS THE COUNT OF CHARACTERS AHEAD OF THE '://'          
009300*    SEPARATOR - ADDED CR01-006 SO A BARE '://...' LINE CAN BE            
009400*    TOLD APART FROM ONE WHERE THE SCHEME WAS SIMPLY MISSING AND          
009500*    HTTP WAS MANUFACTURED FOR IT.  SEE 0310-FIND-SCHEME-SEP.             
009600 77  WS-SCHEME-LEN           PIC 9(4) BINARY VALUE ZERO.                  
009700*    WS-BAD-SCHEME-SW IS SET WHEN THE SEPARATOR WAS FOUND BUT             
009800*    THE SCHEME AHEAD OF IT WAS EMPTY - 0300-FIND-AUTHORITY               
009900*    FORCES WS-HOST-LEN TO ZERO WHEN THIS IS ON, WHICH SENDS              
010000*    THE LINE BACK TO RULXMAIN AS INVALID_URL.                            
010100 77  WS-BAD-SCHEME-SW        PIC X     VALUE 'N'.                         
010200     88  WS-SCHEME-IS-BAD          VALUE 'Y'.                             
010300     88  WS-SCHEME-IS-OK           VALUE 'N'.                             
010400 77  WS-AUTH-START           PIC 9(4) BINARY VALUE ZERO.                  
010500 77  WS-AUTH-END             PIC 9(4) BINARY VALUE ZERO.                  
010600 77  WS-REM-LEN              PIC 9(4) BINARY VALUE ZERO.                  
010700 77  WS-PATH-LEN             PIC 9(4) BINARY VALUE ZERO.                  
010800 77  WS-QUERY-START          PIC 9(4) BINARY VALUE ZERO.                  
010900 77  WS-QUERY-LEN            PIC 9(4) BINARY VALUE ZERO.                  
011000*    WS-HOST-LEN OF ZERO IS THE SIGNAL 0100-PARSE-URL WATCHES             
011100*    FOR TO DECIDE THE LINE HAS NO USABLE AUTHORITY AT ALL.               
011200 77  WS-HOST-LEN             PIC 9(4) BINARY VALUE ZERO.                  
011300*---------------------------------------------------------------          
011400*    WORKING LINE, HELD BOTH AS TEXT AND AS A CHARACTER TABLE             
011500*    SO IT CAN BE SCANNED ONE BYTE AT A TIME.                             
011600*---------------------------------------------------------------          
011700 01  WS-SCAN-LINE.                                                        
011800     05  WS-SCAN-TEXT        PIC X(200).                                  
011900     05  FILLER              PIC X(08).                                   
012000 01  WS-SCAN-TABLE REDEFINES WS-SCAN-LINE.                                
012100     05  WS-SCAN-CHAR OCCURS 200 TIMES PIC X.                             
012200     05  FILLER              PIC X(08).                                   
012300 01  WS-SHIFT-AREA.                                                       
012400     05  WS-SHIFT-LINE       PIC X(200) VALUE SPACES.                     
012500     05  FILLER              PIC X(08).                                   
012600*---------------------------------------------------------------          
012700*    REMAINDER OF THE LINE FOLLOWING THE AUTHORITY PART, ALSO             
012800*    HELD BOTH AS TEXT AND AS A CHARACTER TABLE FOR SCANNING.             
012900*---------------------------------------------------------------          
013000 01  WS-REMAINDER-WORK.                                                   
013100     05  WS-REMAINDER-TEXT   PIC X(200) VALUE SPACES.                     
013200     05  FILLER              PIC X(08).                                   
013300 01  WS-REMAINDER-TABLE REDEFINES WS-REMAINDER-WORK.                      
013400     05  WS-REMAINDER-CHAR OCCURS 200 TIMES PIC X.                        
013500     05  FILLER              PIC X(08).                                   
013600*---------------------------------------------------------------          
013700*    HOST NAME WORK AREA, BUILT BEFORE THE CASE FOLD AND                  
013800*    BEFORE THE FINAL BLANK-HOST SAFETY CHECK.                            
013900*---------------------------------------------------------------          
014000 01  WS-HOST-WORK.                                                        
014100     05  WS-HOST-TEXT        PIC X(80) VALUE SPACES.                      
014200     05  FILLER              PIC X(04).                                   
014300 01  WS-HOST-TABLE REDEFINES WS-HOST-WORK.                                
014400     05  WS-HOST-CHAR OCCURS 80 TIMES PIC X.                              
014500     05  FILLER              PIC X(04).                                   
014600     SKIP1                                                                
014700 LINKAGE SECTION.                                                         
014800 COPY RULXURL.                                                            
014900 TITLE 'MAIN LINE - PARSE ONE URL LINE'.                                  
015000 PROCEDURE DIVISION USING PARSED-URL-AREA.                                
015100 0100-PARSE-URL.                                                          
015200     MOVE SPACES TO URL-HOST, URL-PATH, URL-QUERY.                        
015300     SET URL-PARSE-INVALID TO TRUE.                                       
015400     MOVE URL-RAW-LINE TO WS-SCAN-TEXT.                                   
015500     PERFORM 0200-STRIP-LINE THRU 0200-STRIP-LINE-EXIT.                   
015600*    URL-RAW-LINE IS OVERLAID HERE WITH THE STRIPPED LINE ONLY -          
015700*    BEFORE ANY HTTP:// AUTO-PREFIX - SINCE RULXMAIN ECHOES THIS          
015800*    FIELD BACK AS OUT-URL REGARDLESS OF HOW PARSING COMES OUT.           
015900     MOVE SPACES TO URL-RAW-LINE.                                         
016000     MOVE WS-LEN TO URL-RAW-LEN.                                          
016100     IF WS-LEN > 0                                                        
016200         MOVE WS-SCAN-TEXT (1:WS-LEN) TO URL-RAW-LINE                     
016300     END-IF.                                                              
016400     IF WS-LEN = 0                                                        
016500         GO TO 0190-PARSE-URL-EXIT                                        
016600     END-IF.                                                              
016700     PERFORM 0300-FIND-AUTHORITY THRU 0300-FIND-AUTHORITY-EXIT.           
016800     IF WS-HOST-LEN = 0                                                   
016900         GO TO 0190-PARSE-URL-EXIT                                        
017000     END-IF.                                                              
017100     PERFORM 0400-EXTRACT-HOST THRU 0400-EXTRACT-HOST-EXIT.               
017200     IF WS-HOST-CHAR (1) = SPACE                                          
017300         GO TO 0190-PARSE-URL-EXIT                                        
017400     END-IF.                                                              
017500     PERFORM 0500-EXTRACT-PATH THRU 0500-EXTRACT-PATH-EXIT.               
017600     PERFORM 0600-EXTRACT-QUERY THRU 0600-EXTRACT-QUERY-EXIT.             
017700     SET URL-PARSE-OK TO TRUE.                                            
017800 0190-PARSE-URL-EXIT.                                                     
017900     GOBACK.                                                              
018000     EJECT                                                                
018100 TITLE 'STRIP LEADING AND TRAILING BLANKS FROM THE LINE'.                 
018200*    WORKS BACKWARD FIRST TO FIND THE LAST NON-BLANK COLUMN,              
018300*    THEN FORWARD TO FIND THE FIRST ONE, THEN SHIFTS THE TEXT             
018400*    LEFT OVER ANY LEADING BLANKS - THE SAME TWO-PASS TRIM THIS           
018500*    SHOP HAS USED SINCE THE CARD-IMAGE DAYS.                             
018600 0200-STRIP-LINE.                                                         
018700     PERFORM 0210-FIND-LAST-CHAR THRU 0210-FIND-LAST-CHAR-EXIT.           
018800     IF WS-LEN = 0                                                        
018900*        ALL BLANKS - NOTHING TO STRIP, NOTHING TO SHIFT.                 
019000         GO TO 0200-STRIP-LINE-EXIT                                       
019100     END-IF.                                                              
019200     PERFORM 0220-FIND-FIRST-CHAR THRU 0220-FIND-FIRST-CHAR-EXIT.         
019300     IF WS-IDX > WS-LEN                                                   
019400         MOVE ZERO TO WS-LEN                                              
019500         GO TO 0200-STRIP-LINE-EXIT                                       
019600     END-IF.                                                              
019700     IF WS-IDX > 1                                                        
019800*        LEADING BLANKS FOUND - SHIFT THE REMAINING TEXT DOWN             
019900*        TO COLUMN 1 THROUGH THE SCRATCH SHIFT AREA SO THE                
020000*        REFERENCE MODIFICATION BELOW DOES NOT OVERLAP ITSELF.            
020100         MOVE SPACES TO WS-SHIFT-LINE                                     
020200         MOVE WS-SCAN-TEXT (WS-IDX:) TO WS-SHIFT-LINE                     
020300         MOVE WS-SHIFT-LINE TO WS-SCAN-TEXT                               
020400         COMPUTE WS-LEN = WS-LEN - WS-IDX + 1                             
020500     END-IF.                                                              
020600 0200-STRIP-LINE-EXIT.                                                    
020700     EXIT.                                                                
020800     EJECT                                                                
020900*    SCANS WS-SCAN-TEXT FROM COLUMN 200 BACKWARD, LEAVING                 
021000*    WS-LEN POINTING AT THE LAST NON-BLANK COLUMN (OR ZERO IF             
021100*    THE WHOLE LINE IS BLANK).                                            
021200 0210-FIND-LAST-CHAR.                                                     
021300     PERFORM 0211-SCAN-BACK THRU 0211-SCAN-BACK-EXIT                      
021400         VARYING WS-LEN FROM 200 BY -1                                    
021500         UNTIL WS-LEN = 0                                                 
021600            OR WS-SCAN-CHAR (WS-LEN) NOT = SPACE.                         
021700 0210-FIND-LAST-CHAR-EXIT.                                                
021800     EXIT.                                                                
021900 0211-SCAN-BACK.                                                          
022000     CONTINUE.                                                            
022100 0211-SCAN-BACK-EXIT.                                                     
022200     EXIT.                                                                
022300     EJECT                                                                
022400*    SCANS FORWARD FROM COLUMN 1 THROUGH WS-LEN, LEAVING                  
022500*    WS-IDX POINTING AT THE FIRST NON-BLANK COLUMN.                       
022600 0220-FIND-FIRST-CHAR.                                                    
022700     PERFORM 0221-SCAN-FWD THRU 0221-SCAN-FWD-EXIT                        
022800         VARYING WS-IDX FROM 1 BY 1                                       
022900         UNTIL WS-IDX > WS-LEN                                            
023000            OR WS-SCAN-CHAR (WS-IDX) NOT = SPACE.                         
023100 0220-FIND-FIRST-CHAR-EXIT.                                               
023200     EXIT.                                                                
023300 0221-SCAN-FWD.                                                           
023400     CONTINUE.                                                            
023500 0221-SCAN-FWD-EXIT.                                                      
023600     EXIT.                                                                
023700     EJECT                                                                
023800 TITLE 'LOCATE THE AUTHORITY (HOST) PORTION OF THE LINE'.                 
023900*    CR01-006 - A SEPARATOR FOUND RIGHT AT COLUMN 1 MEANS THE             
024000*    LINE HAD NO SCHEME NAME AHEAD OF THE '://' AT ALL ('://              
024100*    BAD-URL') - THAT IS NOT THE SAME THING AS NO SEPARATOR               
024200*    BEING PRESENT, WHICH IS THE BARE-HOST CASE 0320-PREFIX-              
024300*    SCHEME HANDLES.  WS-SCHEME-IS-BAD CATCHES THE FORMER.                
024400 0300-FIND-AUTHORITY.                                                     
024500     SET WS-SCHEME-IS-OK TO TRUE.                                         
024600     PERFORM 0310-FIND-SCHEME-SEP THRU 0310-FIND-SCHEME-SEP-EXIT.         
024700     IF WS-SCHEME-END > WS-LEN                                            
024800*        NO '://' ANYWHERE IN THE LINE - TREAT IT AS A BARE               
024900*        HOST/PATH AND MANUFACTURE 'HTTP://' AHEAD OF IT.                 
025000         PERFORM 0320-PREFIX-SCHEME THRU 0320-PREFIX-SCHEME-EXIT          
025100         PERFORM 0310-FIND-SCHEME-SEP                                     
025200             THRU 0310-FIND-SCHEME-SEP-EXIT                               
025300     ELSE                                                                 
025400         IF WS-SCHEME-LEN = 0                                             
025500*            THE SEPARATOR WAS THERE BUT NOTHING CAME BEFORE              
025600*            IT - NO SCHEME NAME, SO NO AUTHORITY EITHER.                 
025700             SET WS-SCHEME-IS-BAD TO TRUE                                 
025800         END-IF                                                           
025900     END-IF.                                                              
026000     COMPUTE WS-AUTH-START = WS-SCHEME-END + 1.                           
026100     PERFORM 0330-SCAN-AUTH-END THRU 0330-SCAN-AUTH-END-EXIT              
026200         VARYING WS-IDX FROM WS-AUTH-START BY 1                           
026300         UNTIL WS-IDX > WS-LEN                                            
026400            OR WS-SCAN-CHAR (WS-IDX) = '/'                                
026500            OR WS-SCAN-CHAR (WS-IDX) = '?'.                               
026600     COMPUTE WS-AUTH-END = WS-IDX - 1.                                    
026700     IF WS-SCHEME-IS-BAD OR WS-AUTH-END < WS-AUTH-START                   
026800         MOVE ZERO TO WS-HOST-LEN                                         
026900     ELSE                                                                 
027000         COMPUTE WS-HOST-LEN = WS-AUTH-END - WS-AUTH-START + 1            
027100     END-IF.                                                              
027200     IF WS-AUTH-END < WS-LEN                                              
027300         COMPUTE WS-REM-LEN = WS-LEN - WS-AUTH-END                        
027400         MOVE WS-SCAN-TEXT (WS-AUTH-END + 1 : WS-REM-LEN)                 
027500             TO WS-REMAINDER-TEXT                                         
027600     ELSE                                                                 
027700         MOVE ZERO TO WS-REM-LEN                                          
027800         MOVE SPACES TO WS-REMAINDER-TEXT                                 
027900     END-IF.                                                              
028000 0300-FIND-AUTHORITY-EXIT.                                                
028100     EXIT.                                                                
028200     EJECT                                                                
028300*    HANDS BACK BOTH WHERE THE SEPARATOR ENDS (WS-SCHEME-END)             
028400*    AND HOW LONG THE SCHEME NAME AHEAD OF IT WAS (WS-SCHEME-             
028500*    LEN) - CR01-006.  WHEN NO '://' IS FOUND, WS-SCHEME-END IS           
028600*    HANDED BACK ONE PAST THE END OF THE LINE AND WS-SCHEME-LEN           
028700*    IS MEANINGLESS, SINCE THE CALLER IS ABOUT TO PREFIX A NEW            
028800*    SCHEME AND SCAN AGAIN.                                               
028900 0310-FIND-SCHEME-SEP.                                                    
029000     PERFORM 0311-SCAN-SCHEME THRU 0311-SCAN-SCHEME-EXIT                  
029100         VARYING WS-IDX FROM 1 BY 1                                       
029200         UNTIL WS-IDX + 2 > WS-LEN                                        
029300            OR WS-SCAN-TEXT (WS-IDX:3) = '://'.                           
029400     IF WS-IDX + 2 > WS-LEN                                               
029500         COMPUTE WS-SCHEME-END = WS-LEN + 1                               
029600         MOVE ZERO TO WS-SCHEME-LEN                                       
029700     ELSE                                                                 
029800         COMPUTE WS-SCHEME-END = WS-IDX + 2                               
029900         COMPUTE WS-SCHEME-LEN = WS-IDX - 1                               
030000     END-IF.                                                              
030100 0310-FIND-SCHEME-SEP-EXIT.                                               
030200     EXIT.                                                                
030300 0311-SCAN-SCHEME.                                                        
030400     CONTINUE.                                                            
030500 0311-SCAN-SCHEME-EXIT.                                                   
030600     EXIT.                                                                
030700     EJECT                                                                
030800 0320-PREFIX-SCHEME.                                                      
030900     MOVE SPACES TO WS-SHIFT-LINE.                                        
031000     STRING 'http://' DELIMITED BY SIZE                                   
031100            WS-SCAN-TEXT (1:WS-LEN) DELIMITED BY SIZE                     
031200            INTO WS-SHIFT-LINE                                            
031300     END-STRING.                                                          
031400     MOVE WS-SHIFT-LINE TO WS-SCAN-TEXT.                                  
031500     ADD 7 TO WS-LEN.                                                     
031600 0320-PREFIX-SCHEME-EXIT.                                                 
031700     EXIT.                                                                
031800     EJECT                                                                
031900 0330-SCAN-AUTH-END.                                                      
032000     CONTINUE.                                                            
032100 0330-SCAN-AUTH-END-EXIT.                                                 
032200     EXIT.                                                                
032300     EJECT                                                                
032400 TITLE 'FOLD THE HOST NAME TO LOWER CASE'.                                
032500*    TRUNCATES AN OVERSIZE AUTHORITY TO THE 80-BYTE URL-HOST              
032600*    WIDTH, THEN FOLDS IT TO LOWER CASE - CR95-141.  HOST IS              
032700*    THE ONLY ONE OF THE THREE PARTS NORMALIZED THIS WAY; PATH            
032800*    AND QUERY ARE PASSED THROUGH AS WRITTEN PER SPEC.                    
032900 0400-EXTRACT-HOST.                                                       
033000     MOVE SPACES TO WS-HOST-TEXT.                                         
033100     IF WS-HOST-LEN > 80                                                  
033200         MOVE 80 TO WS-HOST-LEN                                           
033300     END-IF.                                                              
033400     IF WS-HOST-LEN > 0                                                   
033500         MOVE WS-SCAN-TEXT (WS-AUTH-START:WS-HOST-LEN)                    
033600             TO WS-HOST-TEXT                                              
033700     END-IF.                                                              
033800     INSPECT WS-HOST-TEXT                                                 
033900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
034000                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
034100     MOVE WS-HOST-TEXT TO URL-HOST.                                       
034200 0400-EXTRACT-HOST-EXIT.                                                  
034300     EXIT.                                                                
034400     EJECT                                                                
034500 TITLE 'EXTRACT THE PATH PORTION, IF ANY'.                                
034600*    THE REMAINDER AFTER THE AUTHORITY IS A PATH ONLY WHEN IT             
034700*    BEGINS WITH '/' - OTHERWISE URL-PATH IS LEFT AS SPACES,              
034800*    WHICH THIS SHOP TREATS AS "NO PATH", NOT AS AN ERROR.                
034900 0500-EXTRACT-PATH.                                                       
035000     MOVE SPACES TO URL-PATH.                                             
035100     MOVE ZERO TO WS-PATH-LEN.                                            
035200     IF WS-REM-LEN > 0                                                    
035300         IF WS-REMAINDER-CHAR (1) = '/'                                   
035400             PERFORM 0510-SCAN-PATH-END                                   
035500                 THRU 0510-SCAN-PATH-END-EXIT                             
035600                 VARYING WS-IDX FROM 1 BY 1                               
035700                 UNTIL WS-IDX > WS-REM-LEN                                
035800                    OR WS-REMAINDER-CHAR (WS-IDX) = '?'                   
035900             COMPUTE WS-PATH-LEN = WS-IDX - 1                             
036000             IF WS-PATH-LEN > 120                                         
036100                 MOVE 120 TO WS-PATH-LEN                                  
036200             END-IF                                                       
036300             MOVE WS-REMAINDER-TEXT (1:WS-PATH-LEN) TO URL-PATH           
036400         END-IF                                                           
036500     END-IF.                                                              
036600 0500-EXTRACT-PATH-EXIT.                                                  
036700     EXIT.                                                                
036800     EJECT                                                                
036900*    STOPS AT THE FIRST '?' OR AT THE END OF THE REMAINDER -              
037000*    WS-IDX IS LEFT POINTING AT THE '?' WHEN ONE IS FOUND.                
037100 0510-SCAN-PATH-END.                                                      
037200     CONTINUE.                                                            
037300 0510-SCAN-PATH-END-EXIT.                                                 
037400     EXIT.                                                                
037500     EJECT                                                                
037600 TITLE 'EXTRACT THE QUERY PORTION, IF ANY, LESS THE ?'.                   
037700*    CR93-009 - THE '?' ITSELF IS NOT COPIED INTO URL-QUERY,              
037800*    ONLY WHAT FOLLOWS IT.  A TRAILING '?' WITH NOTHING AFTER             
037900*    IT LEAVES URL-QUERY AS SPACES, NOT AS AN ERROR CONDITION.            
038000 0600-EXTRACT-QUERY.                                                      
038100     MOVE SPACES TO URL-QUERY.                                            
038200     MOVE ZERO TO WS-QUERY-LEN.                                           
038300     IF WS-REM-LEN > 0                                                    
038400         PERFORM 0610-SCAN-FOR-QMARK                                      
038500             THRU 0610-SCAN-FOR-QMARK-EXIT                                
038600             VARYING WS-IDX FROM 1 BY 1                                   
038700             UNTIL WS-IDX > WS-REM-LEN                                    
038800                OR WS-REMAINDER-CHAR (WS-IDX) = '?'                       
038900         IF WS-IDX <= WS-REM-LEN                                          
039000             COMPUTE WS-QUERY-START = WS-IDX + 1                          
039100             IF WS-QUERY-START <= WS-REM-LEN                              
039200                 COMPUTE WS-QUERY-LEN =                                   
039300                     WS-REM-LEN - WS-QUERY-START + 1                      
039400                 IF WS-QUERY-LEN > 120                                    
039500                     MOVE 120 TO WS-QUERY-LEN                             
039600                 END-IF                                                   
039700                 MOVE WS-REMAINDER-TEXT                                   
039800                     (WS-QUERY-START:WS-QUERY-LEN) TO URL-QUERY           
039900             END-IF                                                       
040000         END-IF                                                           
040100     END-IF.                                                              
040200 0600-EXTRACT-QUERY-EXIT.                                                 
040300     EXIT.                                                                
040400 0610-SCAN-FOR-QMARK.                                                     
040500     CONTINUE.                                                            
040600 0610-SCAN-FOR-QMARK-EXIT.                                                
040700     EXIT.                                                                
