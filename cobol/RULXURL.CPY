000100*-----------------------------------------------------------------        
000200*    RULXURL  -  PARSED-URL WORK AREA AND THE RESULT-LINE AREA.           
000300*    NEITHER RECORD IS EVER WRITTEN TO DISK IN THIS SHAPE - THE           
000400*    PARSED-URL-AREA IS RULXMAIN'S WORKING STORAGE, PASSED BY             
000500*    REFERENCE TO RULXPARS (WHO FILLS IT) AND RULXEVAL (WHO READS         
000600*    IT); URL-RESULT-AREA IS MOVED TO RSLT-RECORD BEFORE THE WRITE        
000700*-----------------------------------------------------------------        
000800 01  PARSED-URL-AREA.                                                     
000900     05  URL-RAW-LINE            PIC X(200).                              
001000     05  URL-RAW-LEN             PIC 9(4) BINARY.                         
001100     05  URL-HOST                PIC X(80).                               
001200     05  URL-PATH                PIC X(120).                              
001300     05  URL-QUERY               PIC X(120).                              
001400     05  URL-PARSE-SW            PIC X.                                   
001500         88  URL-PARSE-OK               VALUE 'O'.                        
001600         88  URL-PARSE-INVALID          VALUE 'I'.                        
001700     05  FILLER                  PIC X(08).                               
001800 01  URL-RESULT-AREA.                                                     
001900     05  OUT-URL                 PIC X(200).                              
002000     05  OUT-RESULT              PIC X(40).                               
002100     05  FILLER                  PIC X(04).                               
