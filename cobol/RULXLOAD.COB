000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST                                    
000200* LAST UPDATE ON 11 SEP 2002 AT 14:05:41 BY KTL   VERSION 07              
000300 ID DIVISION.                                                             
000400 PROGRAM-ID. RULXLOAD.                                                    
000500 AUTHOR. R F MASON.                                                       
000600 INSTALLATION. CENTRAL DATA PROCESSING - BATCH SYSTEMS GROUP.             
000700                                                                          
000800           THIS PROGRAM IS THE RULE-SET LOADER FOR THE URL                
000900           TRAFFIC CLASSIFICATION BATCH JOB (JOB RULXCLSF).  IT           
001000           IS CALLED ONCE, AT JOB START, BY THE CONTROLLING               
001100           PROGRAM RULXMAIN, AND READS THE RULE DEFINITION                
001200           FILE (DDNAME RULESIN) INTO THE IN-MEMORY TABLE                 
001300           DESCRIBED BY COPYBOOK RULXRTB.  RULXMAIN OWNS AND              
001400           PASSES THE TABLE BY REFERENCE; THIS PROGRAM OPENS              
001500           AND CLOSES NO FILE OTHER THAN RULESIN.                         
001600                                                                          
001700           EACH RULE DEFINITION RECORD CARRIES A RULE NAME,               
001800           A SIGNED PRIORITY, A RESULT LABEL, AND UP TO TEN               
001900           MATCH CONDITIONS.  A CONDITION WHOSE PART CODE OR              
002000           OPERATOR CODE IS NOT ONE THIS SHOP SUPPORTS CAUSES             
002100           THE WHOLE LOAD STEP TO ABEND - A BAD RULE                      
002200           DEFINITION IS A SETUP ERROR, NOT SOMETHING TO                  
002300           QUIETLY SKIP AND CARRY ON PAST.                                
002400                                                                          
002500           METHOD OF OPERATION: READ RULESIN SEQUENTIALLY,                
002600           ONE PHYSICAL RECORD PER RULE.  VALIDATE, UPPERCASE             
002700           THE PART AND OPERATOR CODES, DEFAULT THE NEGATED               
002800           FLAG, AND APPEND TO RULE-TABLE-AREA IN THE ORDER               
002900           READ.  THE TABLE IS LEFT UNSORTED - RULXEVAL                   
003000           IMPOSES PRIORITY ORDER THE FIRST TIME IT IS                    
003100           CALLED.                                                        
003200                                                                          
003300 DATE-WRITTEN. 6 MAR 1989.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE THE                
003600           DIVISION.                                                      
003700*---------------------------------------------------------------          
003800*  C H A N G E   L O G                                                    
003900*---------------------------------------------------------------          
004000* DATE        BY   REQUEST    DESCRIPTION                                 
004100*----------   ---  ---------  ------------------------------              
004200* 06 MAR 89   RFM  CR89-014   ORIGINAL VERSION 01.                        
004300* 02 MAY 89   RFM  CR89-014   VERSION 02. FIX: COND-COUNT OF              
004400*                             ZERO WAS BEING REJECTED - SPEC              
004500*                             CALLS FOR A VACUOUS RULE                    
004600*                             (ALWAYS MATCHES) TO BE LEGAL.               
004700* 17 OCT 90   KTL  CR90-077   VERSION 03. DEFAULT THE                     
004800*                             NEGATED FLAG TO 'N' WHEN THE                
004900*                             INPUT FIELD IS SPACES INSTEAD               
005000*                             OF REJECTING THE RECORD.                    
005100* 14 JUL 91   KTL  CR91-031   VERSION 04. RAISED MAX-RULES                
005200*                             FROM 200 TO 500 FOR THE Q3                  
005300*                             CAMPAIGN RULE SET.                          
005400* 20 MAY 96   DWB  CR96-118   VERSION 05. TIGHTENED THE                   
005500*                             COND-PART CHECK - 'FILE ' IS                
005600*                             NOW REJECTED EXPLICITLY RATHER              
005700*                             THAN FALLING INTO THE                       
005800*                             CATCH-ALL CASE.                             
005900* 09 JUN 99   SAJ  Y2K-0192   VERSION 06. YEAR 2000                       
006000*                             READINESS REVIEW COMPLETED -                
006100*                             NO DATE FIELDS ARE CARRIED BY               
006200*                             THIS PROGRAM. NO CODE CHANGE                
006300*                             WAS NEEDED.                                 
006400* 11 SEP 02   KTL  CR02-114   VERSION 07. A DAMAGED RECORD                
006500*                             OUT OF THE NEW FEED-CONVERSION              
006600*                             JOB CARRIED A NON-NUMERIC                   
006700*                             COND-COUNT THAT SLID PAST THE               
006800*                             "> 10" LIMIT CHECK AND DROVE                
006900*                             THE CONDITION LOOP OFF THE END              
007000*                             OF THE TABLE.  COND-COUNT IS                
007100*                             NOW TESTED NUMERIC BEFORE ANY               
007200*                             OTHER CHECK IS MADE ON IT.                  
007300*---------------------------------------------------------------          
007400 TITLE 'RULE-SET LOADER FOR URL TRAFFIC CLASSIFICATION'.                  
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER. IBM-370.                                                
007800 OBJECT-COMPUTER. IBM-370.                                                
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM                                                   
008100     CLASS RULX-UPPER-ALPHA IS 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'               
008200     SWITCH-1 IS RULX-DEBUG-SW ON STATUS IS RULX-DEBUG-MODE.              
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500     SELECT RULE-FILE ASSIGN TO RULESIN.                                  
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800 FD  RULE-FILE                                                            
008900     RECORDING MODE F                                                     
009000     LABEL RECORDS STANDARD                                               
009100     BLOCK CONTAINS 0 RECORDS.                                            
009200 01  RULE-DEF-RECORD.                                                     
009300     COPY RULXRUL.                                                        
009400*    ALPHANUMERIC OVERLAY OF THE RULE RECORD, USED ONLY TO                
009500*    DUMP A REJECTED RECORD TO THE JOB LOG AHEAD OF THE                   
009600*    ABEND.                                                               
009700 01  RULE-DEF-RECORD-ALT REDEFINES RULE-DEF-RECORD                        
009800                         PIC X(1066).                                     
009900     EJECT                                                                
010000 WORKING-STORAGE SECTION.                                                 
010100 77  PGMNAME                 PIC X(8)  VALUE 'RULXLOAD'.                  
010200*    LE ABEND SERVICE - CALLED INSTEAD OF A RAW ABEND MACRO SO            
010300*    THE DUMP CARRIES A CLEAN USER ABEND CODE OF 812.                     
010400 77  ABND-PGM                PIC X(8)  VALUE 'CEE3ABD'.                   
010500 77  ABEND-CODE              PIC 9(4) BINARY VALUE 812.                   
010600 77  ABEND-OPTS              PIC X(255) VALUE SPACES.                     
010700*    MAX-RULES BOUNDS RULE-TABLE-AREA - RAISED ONCE ALREADY               
010800*    (CR91-031) FOR THE Q3 CAMPAIGN RULE SET.  IF 0400-STORE-             
010900*    RULE EVER ABENDS ON "TABLE IS FULL", THIS IS THE VALUE TO            
011000*    RAISE, TOGETHER WITH RULE-ENTRY'S OCCURS IN RULXRTB.CPY.             
011100 77  MAX-RULES               PIC 9(4) BINARY VALUE 500.                   
011200*    WS-SEQ-NBR IS THE RULE'S POSITION IN RULESIN, NOT ITS                
011300*    PRIORITY - CARRIED INTO RULE-SEQ-NBR SO RULXEVAL'S SORT              
011400*    CAN BREAK PRIORITY TIES IN DEFINITION ORDER.                         
011500 77  WS-SEQ-NBR              PIC 9(4) BINARY VALUE ZERO.                  
011600 77  WS-COND-IDX             PIC 9(4) BINARY VALUE ZERO.                  
011700 77  RULE-EOF-SW             PIC X     VALUE 'N'.                         
011800     88  RULE-FILE-EOF              VALUE 'Y'.                            
011900*---------------------------------------------------------------          
012000*    VALID COND-PART AND COND-OPERATOR LITERAL TABLES, BUILT              
012100*    THE WAY THIS SHOP HAS ALWAYS BUILT SMALL CONSTANT                    
012200*    TABLES - PAIRED FILLER VALUES REDEFINED INTO AN INDEXED              
012300*    SEARCH TABLE.                                                        
012400*---------------------------------------------------------------          
012500 01  VALID-PARTS-LIST.                                                    
012600     05  FILLER              PIC X(5)  VALUE 'HOST '.                     
012700     05  FILLER              PIC X(5)  VALUE 'PATH '.                     
012800     05  FILLER              PIC X(5)  VALUE 'QUERY'.                     
012900 01  VALID-PARTS-TABLE REDEFINES VALID-PARTS-LIST.                        
013000     05  VALID-PART-ENTRY OCCURS 3 TIMES                                  
013100                           INDEXED BY VALID-PART-IDX                      
013200                           PIC X(5).                                      
013300 01  VALID-OPERS-LIST.                                                    
013400     05  FILLER              PIC X(11) VALUE 'EQUALS     '.               
013500     05  FILLER              PIC X(11) VALUE 'CONTAINS   '.               
013600     05  FILLER              PIC X(11) VALUE 'STARTS_WITH'.               
013700     05  FILLER              PIC X(11) VALUE 'ENDS_WITH  '.               
013800 01  VALID-OPERS-TABLE REDEFINES VALID-OPERS-LIST.                        
013900     05  VALID-OPER-ENTRY OCCURS 4 TIMES                                  
014000                           INDEXED BY VALID-OPER-IDX                      
014100                           PIC X(11).                                     
014200 01  WS-MESSAGE-AREA.                                                     
014300     05  WS-MSG-TEXT         PIC X(60) VALUE SPACES.                      
014400     05  FILLER              PIC X(04) VALUE SPACES.                      
014500     SKIP1                                                                
014600 LINKAGE SECTION.                                                         
014700 COPY RULXRTB.                                                            
014800 TITLE 'INITIALIZATION AND MAIN LINE'.                                    
014900*    AN EMPTY RULESIN IS LEGAL - THE READ-AHEAD BELOW HITS                
015000*    AT END ON THE FIRST READ, THE PROCESS LOOP NEVER                     
015100*    EXECUTES, AND RULE-COUNT IS RETURNED AS ZERO.  RULXEVAL              
015200*    THEN REPORTS NO_MATCH FOR EVERY URL - THAT IS BY DESIGN,             
015300*    NOT AN ERROR CONDITION.                                              
015400 PROCEDURE DIVISION USING RULE-TABLE-AREA.                                
015500 0010-MAINLINE.                                                           
015600     MOVE ZERO TO RULE-COUNT.                                             
015700     SET RULE-ORDER-NOT-BUILT TO TRUE.                                    
015800     OPEN INPUT RULE-FILE.                                                
015900     PERFORM 0100-READ-RULE THRU 0100-READ-RULE-EXIT.                     
016000     PERFORM 0200-PROCESS-RULE THRU 0200-PROCESS-RULE-EXIT                
016100         UNTIL RULE-FILE-EOF.                                             
016200     CLOSE RULE-FILE.                                                     
016300     IF RULX-DEBUG-MODE                                                   
016400      THEN                                                                
016500       DISPLAY PGMNAME, ' LOADED ', RULE-COUNT, ' RULE(S).'               
016600     END-IF.                                                              
016700     GOBACK.                                                              
016800 0010-MAINLINE-EXIT.                                                      
016900     EXIT.                                                                
017000     EJECT                                                                
017100 TITLE 'READ ONE RULE-DEFINITION RECORD'.                                 
017200*    CLASSIC READ-AHEAD - THIS PARAGRAPH IS PERFORMED ONCE                
017300*    BEFORE THE PROCESS LOOP AND ONCE MORE AT THE TAIL OF                 
017400*    EVERY PASS THROUGH IT, SO THE LOOP'S UNTIL TEST ALWAYS               
017500*    SEES THE NEXT RECORD'S EOF STATE, NOT THE CURRENT ONE'S.             
017600 0100-READ-RULE.                                                          
017700     READ RULE-FILE                                                       
017800         AT END                                                           
017900             SET RULE-FILE-EOF TO TRUE                                    
018000             GO TO 0100-READ-RULE-EXIT                                    
018100     END-READ.                                                            
018200     ADD 1 TO WS-SEQ-NBR.                                                 
018300 0100-READ-RULE-EXIT.                                                     
018400     EXIT.                                                                
018500     EJECT                                                                
018600 TITLE 'VALIDATE AND STORE ONE RULE, THEN READ AHEAD'.                    
018700 0200-PROCESS-RULE.                                                       
018800     PERFORM 0300-VALIDATE-RULE THRU 0300-VALIDATE-RULE-EXIT.             
018900     PERFORM 0400-STORE-RULE THRU 0400-STORE-RULE-EXIT.                   
019000     PERFORM 0100-READ-RULE THRU 0100-READ-RULE-EXIT.                     
019100 0200-PROCESS-RULE-EXIT.                                                  
019200     EXIT.                                                                
019300     EJECT                                                                
019400*    CR02-114 - COND-COUNT IS TESTED NUMERIC BEFORE ANYTHING              
019500*    ELSE TOUCHES IT, SINCE A DAMAGED OR MIS-CONVERTED RECORD             
019600*    CAN CARRY GARBAGE IN THIS FIELD AND COMPARISONS AGAINST A            
019700*    NON-NUMERIC PIC 9 FIELD ARE UNPREDICTABLE.                           
019800 0300-VALIDATE-RULE.                                                      
019900     IF RULD-NAME = SPACES                                                
020000      THEN                                                                
020100       MOVE 'RULE-NAME IS REQUIRED AND IS BLANK'                          
020200           TO WS-MSG-TEXT                                                 
020300       PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT                  
020400     END-IF.                                                              
020500     IF RULD-RESULT = SPACES                                              
020600      THEN                                                                
020700       MOVE 'RULE-RESULT IS REQUIRED AND IS BLANK'                        
020800           TO WS-MSG-TEXT                                                 
020900       PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT                  
021000     END-IF.                                                              
021100     IF RULD-COND-COUNT NOT NUMERIC                                       
021200      THEN                                                                
021300       MOVE 'COND-COUNT IS NOT NUMERIC - RECORD DAMAGED'                  
021400           TO WS-MSG-TEXT                                                 
021500       PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT                  
021600     END-IF.                                                              
021700     IF RULD-COND-COUNT > 10                                              
021800      THEN                                                                
021900       MOVE 'COND-COUNT EXCEEDS THE 10-CONDITION LIMIT'                   
022000           TO WS-MSG-TEXT                                                 
022100       PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT                  
022200     END-IF.                                                              
022300     IF RULD-COND-COUNT > 0                                               
022400      THEN                                                                
022500       PERFORM 0310-VALIDATE-CONDITIONS                                   
022600           THRU 0310-VALIDATE-CONDITIONS-EXIT                             
022700           VARYING WS-COND-IDX FROM 1 BY 1                                
022800           UNTIL WS-COND-IDX > RULD-COND-COUNT                            
022900     END-IF.                                                              
023000 0300-VALIDATE-RULE-EXIT.                                                 
023100     EXIT.                                                                
023200     EJECT                                                                
023300 0310-VALIDATE-CONDITIONS.                                                
023400     SET RULD-COND-IDX TO WS-COND-IDX.                                    
023500     PERFORM 0320-VALIDATE-ONE-COND                                       
023600         THRU 0320-VALIDATE-ONE-COND-EXIT.                                
023700 0310-VALIDATE-CONDITIONS-EXIT.                                           
023800     EXIT.                                                                
023900     EJECT                                                                
024000*    COND-PART AND COND-OPERATOR ARE FOLDED TO UPPER CASE                 
024100*    BEFORE THE SEARCH SO A RULE WRITER TYPING 'host' OR                  
024200*    'contains' IN LOWER OR MIXED CASE IS NOT REJECTED - ONLY             
024300*    THE RULE-DEFINITION CODES ARE CASE-FOLDED THIS WAY, NOT              
024400*    THE MATCH VALUES RULXEVAL COMPARES AGAINST THE URL.                  
024500 0320-VALIDATE-ONE-COND.                                                  
024600     INSPECT RULD-COND-PART (RULD-COND-IDX)                               
024700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
024800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
024900     INSPECT RULD-COND-OPERATOR (RULD-COND-IDX)                           
025000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
025100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
025200     IF RULD-COND-NEGATED (RULD-COND-IDX) = SPACE                         
025300      THEN                                                                
025400*        CR90-077 - A BLANK NEGATED FLAG DEFAULTS TO 'N'                  
025500*        RATHER THAN ABENDING THE LOAD STEP.                              
025600       MOVE 'N' TO RULD-COND-NEGATED (RULD-COND-IDX)                      
025700     END-IF.                                                              
025800     SET VALID-PART-IDX TO 1.                                             
025900     SEARCH VALID-PART-ENTRY                                              
026000         AT END                                                           
026100             STRING 'COND-PART "' DELIMITED BY SIZE                       
026200                     RULD-COND-PART (RULD-COND-IDX)                       
026300                         DELIMITED BY SIZE                                
026400                     '" IS NOT HOST, PATH OR QUERY'                       
026500                         DELIMITED BY SIZE                                
026600                     INTO WS-MSG-TEXT                                     
026700             END-STRING                                                   
026800             PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT            
026900         WHEN VALID-PART-ENTRY (VALID-PART-IDX)                           
027000                  = RULD-COND-PART (RULD-COND-IDX)                        
027100             CONTINUE                                                     
027200     END-SEARCH.                                                          
027300     SET VALID-OPER-IDX TO 1.                                             
027400     SEARCH VALID-OPER-ENTRY                                              
027500         AT END                                                           
027600             STRING 'COND-OPERATOR "' DELIMITED BY SIZE                   
027700                     RULD-COND-OPERATOR (RULD-COND-IDX)                   
027800                         DELIMITED BY SIZE                                
027900                     '" IS NOT A SUPPORTED OPERATOR'                      
028000                         DELIMITED BY SIZE                                
028100                     INTO WS-MSG-TEXT                                     
028200             END-STRING                                                   
028300             PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT            
028400         WHEN VALID-OPER-ENTRY (VALID-OPER-IDX)                           
028500                  = RULD-COND-OPERATOR (RULD-COND-IDX)                    
028600             CONTINUE                                                     
028700     END-SEARCH.                                                          
028800 0320-VALIDATE-ONE-COND-EXIT.                                             
028900     EXIT.                                                                
029000     EJECT                                                                
029100 TITLE 'APPEND THE VALIDATED RULE TO RULE-TABLE-AREA'.                    
029200*    RULE-TABLE-AREA IS BUILT IN THE ORDER THE RULES WERE                 
029300*    READ, NOT IN PRIORITY ORDER - RULE-SEQ-NBR CARRIES THE               
029400*    READ SEQUENCE FORWARD SO RULXEVAL'S SORT CAN BREAK A TIE             
029500*    THE SAME WAY EVERY RUN, EVEN IF TWO RULES SHARE A                    
029600*    PRIORITY.                                                            
029700 0400-STORE-RULE.                                                         
029800     IF RULE-COUNT >= MAX-RULES                                           
029900      THEN                                                                
030000       MOVE 'RULE-TABLE-AREA IS FULL - RAISE MAX-RULES'                   
030100           TO WS-MSG-TEXT                                                 
030200       PERFORM 0900-ABEND-LOAD THRU 0900-ABEND-LOAD-EXIT                  
030300     END-IF.                                                              
030400     ADD 1 TO RULE-COUNT.                                                 
030500     SET RULE-IDX TO RULE-COUNT.                                          
030600     MOVE WS-SEQ-NBR       TO RULE-SEQ-NBR (RULE-IDX).                    
030700     MOVE RULD-NAME        TO RULE-NAME (RULE-IDX).                       
030800     MOVE RULD-PRIORITY    TO RULE-PRIORITY (RULE-IDX).                   
030900     MOVE RULD-RESULT      TO RULE-RESULT (RULE-IDX).                     
031000     MOVE RULD-COND-COUNT  TO RULE-COND-COUNT (RULE-IDX).                 
031100     IF RULD-COND-COUNT > 0                                               
031200      THEN                                                                
031300       PERFORM 0410-STORE-ONE-COND                                        
031400           THRU 0410-STORE-ONE-COND-EXIT                                  
031500           VARYING WS-COND-IDX FROM 1 BY 1                                
031600           UNTIL WS-COND-IDX > RULD-COND-COUNT                            
031700     END-IF.                                                              
031800 0400-STORE-RULE-EXIT.                                                    
031900     EXIT.                                                                
032000     EJECT                                                                
032100 0410-STORE-ONE-COND.                                                     
032200     SET RULD-COND-IDX TO WS-COND-IDX.                                    
032300     SET RULE-COND-IDX TO WS-COND-IDX.                                    
032400     MOVE RULD-COND-PART (RULD-COND-IDX)                                  
032500         TO RULE-COND-PART (RULE-IDX, RULE-COND-IDX).                     
032600     MOVE RULD-COND-OPERATOR (RULD-COND-IDX)                              
032700         TO RULE-COND-OPERATOR (RULE-IDX, RULE-COND-IDX).                 
032800     MOVE RULD-COND-VALUE (RULD-COND-IDX)                                 
032900         TO RULE-COND-VALUE (RULE-IDX, RULE-COND-IDX).                    
033000     MOVE RULD-COND-NEGATED (RULD-COND-IDX)                               
033100         TO RULE-COND-NEGATED (RULE-IDX, RULE-COND-IDX).                  
033200 0410-STORE-ONE-COND-EXIT.                                                
033300     EXIT.                                                                
033400     EJECT                                                                
033500 TITLE 'ABEND THE LOAD STEP ON A BAD RULE DEFINITION'.                    
033600*    A BAD RULE DEFINITION IS A SETUP ERROR THAT STOPS THE JOB            
033700*    COLD RATHER THAN ONE THIS PROGRAM TRIES TO WORK AROUND -             
033800*    THE WRONG RULE SET SILENTLY RUNNING AGAINST A DAY'S WORTH            
033900*    OF URL TRAFFIC IS WORSE THAN A LOAD-STEP ABEND THAT GETS             
034000*    FIXED AND RERUN THE SAME SHIFT.                                      
034100 0900-ABEND-LOAD.                                                         
034200     DISPLAY PGMNAME, ' RULE LOAD ERROR AT SEQUENCE ',                    
034300         WS-SEQ-NBR.                                                      
034400     DISPLAY PGMNAME, ' ', WS-MSG-TEXT.                                   
034500     DISPLAY PGMNAME, ' RECORD: ', RULE-DEF-RECORD-ALT (1:100).           
034600     CALL ABND-PGM USING ABEND-CODE, ABEND-OPTS.                          
034700     GOBACK.                                                              
034800 0900-ABEND-LOAD-EXIT.                                                    
034900     EXIT.                                                                
