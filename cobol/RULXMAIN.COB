000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST                                    
000200* LAST UPDATE ON 08 APR 2004 AT 09:47:13 BY RFM   VERSION 08              
000300 ID DIVISION.                                                             
000400 PROGRAM-ID. RULXMAIN.                                                    
000500 AUTHOR. R F MASON.                                                       
000600 INSTALLATION. CENTRAL DATA PROCESSING - BATCH SYSTEMS GROUP.             
000700                                                                          
000800           THIS IS THE TOP LEVEL DRIVER FOR JOB RULXCLSF, THE             
000900           URL TRAFFIC CLASSIFICATION BATCH RUN.  IT IS THE               
001000           ONLY PROGRAM IN THE RULXCLSF LOAD MODULE SET THAT              
001100           OPENS THE RULESIN, URLSIN OR RESULTS DATA SETS -               
001200           RULXLOAD, RULXPARS AND RULXEVAL ARE ALL CALLED                 
001300           SUBPROGRAMS THAT WORK ENTIRELY THROUGH LINKAGE.                
001400                                                                          
001500           METHOD OF OPERATION -                                          
001600           1. CALL RULXLOAD ONCE TO BUILD THE IN-MEMORY RULE              
001700              TABLE FROM RULESIN.  AN EMPTY RULESIN IS NOT AN             
001800              ERROR - EVERY URL WILL THEN CLASSIFY AS NO_MATCH.           
001900           2. READ URLSIN ONE LINE AT A TIME.  A LINE THAT IS             
002000              ALL BLANKS IS SKIPPED ENTIRELY - IT IS NEITHER              
002100              COUNTED NOR WRITTEN TO RESULTS.                             
002200           3. CALL RULXPARS TO SPLIT THE LINE INTO HOST, PATH             
002300              AND QUERY.  IF IT CANNOT BE PARSED, WRITE                   
002400              INVALID_URL TO RESULTS AND GO ON TO THE NEXT                
002500              LINE WITHOUT CALLING RULXEVAL.                              
002600           4. OTHERWISE CALL RULXEVAL TO CLASSIFY THE URL AND             
002700              WRITE THE MATCHED RULE'S RESULT, OR NO_MATCH IF             
002800              NONE OF THE RULES APPLIED.                                  
002900           5. RESULTS IS WRITTEN IN THE SAME ORDER URLSIN WAS             
003000              READ - THIS JOB STEP RUNS SINGLE THREADED, AND              
003100              THAT IS INTENTIONAL.  SEE THE REMARKS IN RULXEVAL           
003200              ABOUT NOT INDEXING THE RULE SET BEFORE YOU GO               
003300              LOOKING FOR WAYS TO PARALLELIZE THIS STEP.                  
003400                                                                          
003500 DATE-WRITTEN. 6 MAR 1989.                                                
003600 DATE-COMPILED.                                                           
003700 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE THE                
003800           DIVISION.                                                      
003900*---------------------------------------------------------------          
004000*  C H A N G E   L O G                                                    
004100*---------------------------------------------------------------          
004200* DATE        BY   REQUEST    DESCRIPTION                                 
004300*----------   ---  ---------  ------------------------------              
004400* 06 MAR 89   RFM  CR89-014   ORIGINAL VERSION 01.                        
004500* 02 MAY 89   RFM  CR89-014   VERSION 02. CONFIRMED AN EMPTY              
004600*                             RULESIN DATA SET IS LEGAL INPUT.            
004700* 17 OCT 90   KTL  CR90-077   VERSION 03. BLANK URLSIN LINES              
004800*                             NOW SKIPPED INSTEAD OF BEING                
004900*                             WRITTEN TO RESULTS AS NO_MATCH.             
005000* 14 JUL 91   KTL  CR91-031   VERSION 04. URL PARSING SPLIT OUT           
005100*                             OF RULXLOAD INTO ITS OWN CALLED             
005200*                             PROGRAM, RULXPARS.                          
005300* 11 SEP 95   DWB  CR95-141   VERSION 05. RESULTS LINE NOW                
005400*                             BUILT FROM THE PARSED, STRIPPED             
005500*                             URL RATHER THAN THE RAW URLSIN              
005600*                             IMAGE, SO LEADING/TRAILING BLANKS           
005700*                             NO LONGER APPEAR IN THE REPORT.             
005800* 14 JUL 91   KTL  CR91-031   VERSION 06, RE-DATED. DEBUG LINE            
005900*                             COUNT ADDED TO JOB LOG.                     
006000* 09 JUN 99   SAJ  Y2K-0192   VERSION 07. YEAR 2000 READINESS             
006100*                             REVIEW COMPLETED - NO DATE FIELDS           
006200*                             ARE CARRIED BY THIS PROGRAM. NO             
006300*                             CODE CHANGE WAS NEEDED.                     
006400* 08 APR 04   RFM  AUD04-007  VERSION 08. BATCH CONTROLS AUDIT            
006500*                             FOUND THE ONLY RECORD OF HOW MANY           
006600*                             URLSIN LINES A RUN PROCESSED WAS            
006700*                             THE WROTE-N-LINES MESSAGE, AND              
006800*                             THAT ONLY CAME OUT UNDER THE                
006900*                             DEBUG SWITCH.  A RUN CONTROL TOTAL          
007000*                             NOW GOES TO THE JOB LOG ON EVERY            
007100*                             RUN, DEBUG SWITCH OR NOT, SO OPS            
007200*                             CAN RECONCILE IT AGAINST THE                
007300*                             URLSIN RECORD COUNT FROM THE                
007400*                             SORT STEP AHEAD OF THIS ONE.                
007500*---------------------------------------------------------------          
007600 TITLE 'BATCH DRIVER FOR URL TRAFFIC CLASSIFICATION - RULXCLSF'.          
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SOURCE-COMPUTER. IBM-370.                                                
008000 OBJECT-COMPUTER. IBM-370.                                                
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM                                                   
008300     CLASS RULX-UPPER-ALPHA IS 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'               
008400     SWITCH-1 IS RULX-DEBUG-SW ON STATUS IS RULX-DEBUG-MODE.              
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT URL-FILE  ASSIGN TO URLSIN.                                   
008800     SELECT RSLT-FILE ASSIGN TO RESULTS.                                  
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100 FD  URL-FILE                                                             
009200     RECORDING MODE F                                                     
009300     LABEL RECORDS STANDARD                                               
009400     BLOCK CONTAINS 0 RECORDS.                                            
009500 01  URL-LINE-RECORD.                                                     
009600     05  URL-LINE-TEXT           PIC X(192).                              
009700     05  FILLER                  PIC X(08).                               
009800*    CHARACTER-INDEXED VIEW OF THE INPUT LINE, USED ONLY BY               
009900*    0060-CHECK-FOR-BLANK TO TEST FOR AN ALL-BLANK LINE.                  
010000 01  URL-LINE-TABLE REDEFINES URL-LINE-RECORD.                            
010100     05  URL-LINE-CHAR OCCURS 192 TIMES PIC X.                            
010200     05  FILLER                  PIC X(08).                               
010300 FD  RSLT-FILE                                                            
010400     RECORDING MODE F                                                     
010500     LABEL RECORDS STANDARD                                               
010600     BLOCK CONTAINS 0 RECORDS.                                            
010700 01  RSLT-RECORD.                                                         
010800     05  RSLT-TEXT               PIC X(236).                              
010900     05  FILLER                  PIC X(08).                               
011000*    ALPHANUMERIC OVERLAY OF THE OUTPUT RECORD, USED ONLY FOR             
011100*    THE DEBUG-MODE JOB LOG DUMP IN 0200-BUILD-AND-WRITE.                 
011200 01  RSLT-RECORD-ALT REDEFINES RSLT-RECORD PIC X(244).                    
011300     EJECT                                                                
011400 WORKING-STORAGE SECTION.                                                 
011500 77  PGMNAME                 PIC X(8)  VALUE 'RULXMAIN'.                  
011600 77  WS-LINE-COUNT           PIC 9(6) BINARY VALUE ZERO.                  
011700 77  WS-SCAN-IDX             PIC 9(4) BINARY VALUE ZERO.                  
011800 77  WS-TRIM-LEN             PIC 9(4) BINARY VALUE ZERO.                  
011900 77  URL-EOF-SW              PIC X     VALUE 'N'.                         
012000     88  URL-FILE-EOF               VALUE 'Y'.                            
012100 77  WS-BLANK-LINE-SW        PIC X     VALUE 'N'.                         
012200     88  WS-LINE-IS-BLANK           VALUE 'Y'.                            
012300     88  WS-LINE-NOT-BLANK          VALUE 'N'.                            
012400*---------------------------------------------------------------          
012500*    OUTPUT-LINE WORK AREA.  THE STRING IN 0200-BUILD-AND-WRITE           
012600*    LEAVES A TRAILING-BLANK-PADDED RESULT HERE BEFORE IT IS              
012700*    MOVED TO RSLT-RECORD.                                                
012800*---------------------------------------------------------------          
012900 01  WS-RESULT-WORK.                                                      
013000     05  WS-RESULT-TEXT      PIC X(244) VALUE SPACES.                     
013100     05  FILLER              PIC X(08).                                   
013200 01  WS-RESULT-TABLE REDEFINES WS-RESULT-WORK.                            
013300     05  WS-RESULT-CHAR OCCURS 244 TIMES PIC X.                           
013400     05  FILLER              PIC X(08).                                   
013500     SKIP1                                                                
013600 COPY RULXRTB.                                                            
013700 COPY RULXURL.                                                            
013800 TITLE 'INITIALIZATION AND MAIN LINE'.                                    
013900 PROCEDURE DIVISION.                                                      
014000 0010-MAINLINE.                                                           
014100     MOVE ZERO TO WS-LINE-COUNT.                                          
014200     CALL 'RULXLOAD' USING RULE-TABLE-AREA.                               
014300     OPEN INPUT URL-FILE.                                                 
014400     OPEN OUTPUT RSLT-FILE.                                               
014500     PERFORM 0050-READ-URL THRU 0050-READ-URL-EXIT.                       
014600     PERFORM 0100-PROCESS-ONE-LINE THRU 0100-PROCESS-ONE-LINE-EXIT        
014700         UNTIL URL-FILE-EOF.                                              
014800     CLOSE URL-FILE.                                                      
014900     CLOSE RSLT-FILE.                                                     
015000     IF RULX-DEBUG-MODE                                                   
015100      THEN                                                                
015200       DISPLAY PGMNAME, ' WROTE ', WS-LINE-COUNT, ' LINE(S).'             
015300     END-IF.                                                              
015400*    AUD04-007 - RUN CONTROL TOTAL FOR OPS, UNCONDITIONAL ON THE          
015500*    DEBUG SWITCH.  THE DEBUG MESSAGE ABOVE STAYS SWITCH-GATED            
015600*    SINCE IT IS FOR DIAGNOSING THIS PROGRAM, NOT FOR OPS.                
015700     DISPLAY PGMNAME, ' RUN CONTROL TOTAL - ', WS-LINE-COUNT,             
015800             ' URLSIN LINE(S) PROCESSED.'                                 
015900     GOBACK.                                                              
016000 0090-MAINLINE-EXIT.                                                      
016100     EXIT.                                                                
016200     EJECT                                                                
016300 TITLE 'READ ONE LINE FROM URLSIN'.                                       
016400 0050-READ-URL.                                                           
016500     READ URL-FILE                                                        
016600         AT END                                                           
016700             SET URL-FILE-EOF TO TRUE                                     
016800     END-READ.                                                            
016900 0050-READ-URL-EXIT.                                                      
017000     EXIT.                                                                
017100     EJECT                                                                
017200 TITLE 'PARSE, CLASSIFY AND WRITE ONE RESULT LINE'.                       
017300 0100-PROCESS-ONE-LINE.                                                   
017400     PERFORM 0060-CHECK-FOR-BLANK THRU 0060-CHECK-FOR-BLANK-EXIT.         
017500     IF WS-LINE-NOT-BLANK                                                 
017600         ADD 1 TO WS-LINE-COUNT                                           
017700         MOVE SPACES TO PARSED-URL-AREA                                   
017800         MOVE URL-LINE-RECORD TO URL-RAW-LINE                             
017900         CALL 'RULXPARS' USING PARSED-URL-AREA                            
018000         IF URL-PARSE-OK                                                  
018100             CALL 'RULXEVAL' USING RULE-TABLE-AREA,                       
018200                 PARSED-URL-AREA, URL-RESULT-AREA                         
018300             PERFORM 0120-WRITE-MATCHED                                   
018400                 THRU 0120-WRITE-MATCHED-EXIT                             
018500         ELSE                                                             
018600             PERFORM 0110-WRITE-INVALID                                   
018700                 THRU 0110-WRITE-INVALID-EXIT                             
018800         END-IF                                                           
018900     END-IF.                                                              
019000     PERFORM 0050-READ-URL THRU 0050-READ-URL-EXIT.                       
019100 0100-PROCESS-ONE-LINE-EXIT.                                              
019200     EXIT.                                                                
019300     EJECT                                                                
019400*    A LINE IS BLANK WHEN NO NON-BLANK BYTE IS FOUND ANYWHERE IN          
019500*    ITS 200 POSITIONS.  A STRAIGHT "IF URL-LINE-RECORD = SPACES"         
019600*    WOULD DO THE SAME JOB, BUT THIS SHOP SCANS CHARACTER TABLES          
019700*    RATHER THAN TRUSTING A GROUP COMPARE ON A RECORD THIS WIDE -         
019800*    SEE THE REMARKS IN RULXPARS ABOUT THE SAME HABIT.                    
019900 0060-CHECK-FOR-BLANK.                                                    
020000     MOVE 'Y' TO WS-BLANK-LINE-SW.                                        
020100     PERFORM 0061-SCAN-FOR-CHAR THRU 0061-SCAN-FOR-CHAR-EXIT              
020200         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
020300         UNTIL WS-SCAN-IDX > 192                                          
020400            OR WS-LINE-NOT-BLANK.                                         
020500 0060-CHECK-FOR-BLANK-EXIT.                                               
020600     EXIT.                                                                
020700 0061-SCAN-FOR-CHAR.                                                      
020800     IF URL-LINE-CHAR (WS-SCAN-IDX) NOT = SPACE                           
020900         MOVE 'N' TO WS-BLANK-LINE-SW                                     
021000     END-IF.                                                              
021100 0061-SCAN-FOR-CHAR-EXIT.                                                 
021200     EXIT.                                                                
021300     EJECT                                                                
021400 TITLE 'WRITE AN INVALID_URL RESULT LINE'.                                
021500 0110-WRITE-INVALID.                                                      
021600     MOVE URL-RAW-LINE TO OUT-URL.                                        
021700     MOVE 'INVALID_URL' TO OUT-RESULT.                                    
021800     PERFORM 0200-BUILD-AND-WRITE THRU 0200-BUILD-AND-WRITE-EXIT.         
021900 0110-WRITE-INVALID-EXIT.                                                 
022000     EXIT.                                                                
022100     EJECT                                                                
022200 TITLE 'WRITE A MATCHED OR NO_MATCH RESULT LINE'.                         
022300 0120-WRITE-MATCHED.                                                      
022400     MOVE URL-RAW-LINE TO OUT-URL.                                        
022500     PERFORM 0200-BUILD-AND-WRITE THRU 0200-BUILD-AND-WRITE-EXIT.         
022600 0120-WRITE-MATCHED-EXIT.                                                 
022700     EXIT.                                                                
022800     EJECT                                                                
022900 TITLE 'BUILD THE "URL -> RESULT" LINE AND WRITE IT'.                     
023000 0200-BUILD-AND-WRITE.                                                    
023100     MOVE SPACES TO WS-RESULT-TEXT.                                       
023200     STRING OUT-URL    DELIMITED BY SPACE                                 
023300            ' -> '     DELIMITED BY SIZE                                  
023400            OUT-RESULT DELIMITED BY SPACE                                 
023500         INTO WS-RESULT-TEXT.                                             
023600     MOVE WS-RESULT-TEXT TO RSLT-RECORD.                                  
023700     WRITE RSLT-RECORD.                                                   
023800     IF RULX-DEBUG-MODE                                                   
023900         PERFORM 0210-FIND-TRIM-LEN THRU 0210-FIND-TRIM-LEN-EXIT          
024000         DISPLAY PGMNAME, ' WROTE ', WS-TRIM-LEN, ' BYTE(S) - ',          
024100                 RSLT-RECORD-ALT (1:WS-TRIM-LEN)                          
024200     END-IF.                                                              
024300 0200-BUILD-AND-WRITE-EXIT.                                               
024400     EXIT.                                                                
024500     EJECT                                                                
024600 0210-FIND-TRIM-LEN.                                                      
024700     PERFORM 0211-SCAN-BACK THRU 0211-SCAN-BACK-EXIT                      
024800         VARYING WS-TRIM-LEN FROM 244 BY -1                               
024900         UNTIL WS-TRIM-LEN = 0                                            
025000            OR WS-RESULT-CHAR (WS-TRIM-LEN) NOT = SPACE.                  
025100 0210-FIND-TRIM-LEN-EXIT.                                                 
025200     EXIT.                                                                
025300 0211-SCAN-BACK.                                                          
025400     CONTINUE.                                                            
025500 0211-SCAN-BACK-EXIT.                                                     
025600     EXIT.                                                                
